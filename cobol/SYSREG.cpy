      ******************************************************************
      * SYSREG   -  AI SYSTEM REGISTRATION RECORD                      *
      *             INPUT TO RISKASMT (UNIT 1 - RISK ASSESSOR)         *
      *             ONE RECORD PER AI SYSTEM REGISTERED WITH THE       *
      *             GOVERNANCE INTAKE DESK.  FIXED AT 88 BYTES BY      *
      *             CONTRACT WITH THE INTAKE FEED - DO NOT PAD.        *
      ******************************************************************
       01  SYS-REGISTRATION-REC.
           05  SYS-NAME                    PIC X(30).
           05  SYS-DOMAIN                  PIC X(25).
           05  SYS-PERSONAL-DATA           PIC X(01).
               88  SYS-HAS-PERSONAL-DATA       VALUE "Y".
               88  SYS-NO-PERSONAL-DATA        VALUE "N".
           05  SYS-BIOMETRIC-DATA          PIC X(01).
               88  SYS-HAS-BIOMETRIC-DATA      VALUE "Y".
               88  SYS-NO-BIOMETRIC-DATA       VALUE "N".
           05  SYS-SAFETY-CRITICAL         PIC X(01).
               88  SYS-IS-SAFETY-CRITICAL      VALUE "Y".
               88  SYS-NOT-SAFETY-CRITICAL     VALUE "N".
           05  SYS-AUTONOMY                PIC X(20).
           05  SYS-POPULATION              PIC X(10).
      ******************************************************************
      * RECORD LENGTH OF SYS-REGISTRATION-REC IS 88 BYTES, MATCHING    *
      * THE INTAKE FEED CONTRACT NOTED ABOVE - GV-0190 TOOK OUT THE    *
      * SPARE FILLER THAT USED TO PAD THIS OUT TO 90 SO THE RECORD     *
      * LINES UP BYTE FOR BYTE WITH WHAT THE INTAKE DESK ACTUALLY      *
      * SENDS.                                                         *
      ******************************************************************
