      ******************************************************************
      * CHKTABIN -  IN-LINE MOVE STATEMENTS THAT LOAD THE REQUIREMENT  *
      *             CATALOG TABLE IN CHKTAB AT HOUSEKEEPING TIME.      *
      *             KEPT AS A SEPARATE PROCEDURE-COPY BOOK, THE SAME   *
      *             WAY THIS SHOP KEEPS LONG WARD-TABLE LOAD CODE OUT  *
      *             OF THE MAINLINE SOURCE.                            *
      ******************************************************************
           MOVE "EU-HR-01" TO REQ-ID(REQ-IDX).
           MOVE "CONFORMITY ASSESSMENT COMPLETED"
               TO REQ-REQUIREMENT(REQ-IDX).
           MOVE "THIRD-PARTY OR INTERNAL CONFORMITY ASSESSMENT
      -    "PERFORMED AND DOCUMENTED BEFORE DEPLOYMENT."
               TO REQ-DESCRIPTION(REQ-IDX).
           MOVE "EU-AI-ACT" TO REQ-REGULATION(REQ-IDX).
           MOVE "HIGH" TO REQ-RISK-LEVEL(REQ-IDX).
           MOVE "ART. 43" TO REQ-ARTICLE(REQ-IDX).
           MOVE "CRITICAL" TO REQ-PRIORITY(REQ-IDX).
           SET REQ-IDX UP BY 1.
           MOVE "EU-HR-02" TO REQ-ID(REQ-IDX).
           MOVE "RISK MANAGEMENT SYSTEM ESTABLISHED"
               TO REQ-REQUIREMENT(REQ-IDX).
           MOVE "CONTINUOUS RISK MANAGEMENT PROCESS COVERING THE
      -    "FULL LIFECYCLE OF THE AI SYSTEM."
               TO REQ-DESCRIPTION(REQ-IDX).
           MOVE "EU-AI-ACT" TO REQ-REGULATION(REQ-IDX).
           MOVE "HIGH" TO REQ-RISK-LEVEL(REQ-IDX).
           MOVE "ART. 9" TO REQ-ARTICLE(REQ-IDX).
           MOVE "CRITICAL" TO REQ-PRIORITY(REQ-IDX).
           SET REQ-IDX UP BY 1.
           MOVE "EU-HR-03" TO REQ-ID(REQ-IDX).
           MOVE "QUALITY MANAGEMENT SYSTEM DOCUMENTED"
               TO REQ-REQUIREMENT(REQ-IDX).
           MOVE "DOCUMENTED QMS COVERING DESIGN CONTROL, TESTING
      -    "AND POST-MARKET SURVEILLANCE."
               TO REQ-DESCRIPTION(REQ-IDX).
           MOVE "EU-AI-ACT" TO REQ-REGULATION(REQ-IDX).
           MOVE "HIGH" TO REQ-RISK-LEVEL(REQ-IDX).
           MOVE "ART. 17" TO REQ-ARTICLE(REQ-IDX).
           MOVE "CRITICAL" TO REQ-PRIORITY(REQ-IDX).
           SET REQ-IDX UP BY 1.
           MOVE "EU-HR-04" TO REQ-ID(REQ-IDX).
           MOVE "TECHNICAL DOCUMENTATION FILE MAINTAINED"
               TO REQ-REQUIREMENT(REQ-IDX).
           MOVE "TECHNICAL FILE KEPT CURRENT WITH SYSTEM
      -    "DESCRIPTION, DATA AND VALIDATION RESULTS."
               TO REQ-DESCRIPTION(REQ-IDX).
           MOVE "EU-AI-ACT" TO REQ-REGULATION(REQ-IDX).
           MOVE "HIGH" TO REQ-RISK-LEVEL(REQ-IDX).
           MOVE "ART. 11" TO REQ-ARTICLE(REQ-IDX).
           MOVE "HIGH" TO REQ-PRIORITY(REQ-IDX).
           SET REQ-IDX UP BY 1.
           MOVE "EU-HR-05" TO REQ-ID(REQ-IDX).
           MOVE "RECORD-KEEPING AND LOGGING ENABLED"
               TO REQ-REQUIREMENT(REQ-IDX).
           MOVE "AUTOMATIC LOGGING OF SYSTEM OPERATION RETAINED FOR
      -    "THE REQUIRED RETENTION PERIOD."
               TO REQ-DESCRIPTION(REQ-IDX).
           MOVE "EU-AI-ACT" TO REQ-REGULATION(REQ-IDX).
           MOVE "HIGH" TO REQ-RISK-LEVEL(REQ-IDX).
           MOVE "ART. 12" TO REQ-ARTICLE(REQ-IDX).
           MOVE "HIGH" TO REQ-PRIORITY(REQ-IDX).
           SET REQ-IDX UP BY 1.
           MOVE "EU-HR-06" TO REQ-ID(REQ-IDX).
           MOVE "TRANSPARENCY AND USER INFORMATION PROVIDED"
               TO REQ-REQUIREMENT(REQ-IDX).
           MOVE "DEPLOYERS AND AFFECTED PERSONS INFORMED OF SYSTEM
      -    "CAPABILITIES AND LIMITATIONS."
               TO REQ-DESCRIPTION(REQ-IDX).
           MOVE "EU-AI-ACT" TO REQ-REGULATION(REQ-IDX).
           MOVE "HIGH" TO REQ-RISK-LEVEL(REQ-IDX).
           MOVE "ART. 13" TO REQ-ARTICLE(REQ-IDX).
           MOVE "CRITICAL" TO REQ-PRIORITY(REQ-IDX).
           SET REQ-IDX UP BY 1.
           MOVE "EU-HR-07" TO REQ-ID(REQ-IDX).
           MOVE "HUMAN OVERSIGHT MEASURES IMPLEMENTED"
               TO REQ-REQUIREMENT(REQ-IDX).
           MOVE "DESIGNATED HUMAN REVIEWER ABLE TO INTERVENE IN OR
      -    "HALT SYSTEM OPERATION."
               TO REQ-DESCRIPTION(REQ-IDX).
           MOVE "EU-AI-ACT" TO REQ-REGULATION(REQ-IDX).
           MOVE "HIGH" TO REQ-RISK-LEVEL(REQ-IDX).
           MOVE "ART. 14" TO REQ-ARTICLE(REQ-IDX).
           MOVE "HIGH" TO REQ-PRIORITY(REQ-IDX).
           SET REQ-IDX UP BY 1.
           MOVE "EU-HR-08" TO REQ-ID(REQ-IDX).
           MOVE "ACCURACY ROBUSTNESS AND CYBERSECURITY VALIDATED"
               TO REQ-REQUIREMENT(REQ-IDX).
           MOVE "SYSTEM TESTED FOR ACCURACY, RESILIENCE TO ERROR
      -    "AND RESISTANCE TO ATTACK."
               TO REQ-DESCRIPTION(REQ-IDX).
           MOVE "EU-AI-ACT" TO REQ-REGULATION(REQ-IDX).
           MOVE "HIGH" TO REQ-RISK-LEVEL(REQ-IDX).
           MOVE "ART. 15" TO REQ-ARTICLE(REQ-IDX).
           MOVE "HIGH" TO REQ-PRIORITY(REQ-IDX).
           SET REQ-IDX UP BY 1.
           MOVE "EU-HR-09" TO REQ-ID(REQ-IDX).
           MOVE "DATA GOVERNANCE AND QUALITY CONTROLS APPLIED"
               TO REQ-REQUIREMENT(REQ-IDX).
           MOVE "TRAINING, VALIDATION AND TEST DATA GOVERNED FOR
      -    "RELEVANCE AND BIAS."
               TO REQ-DESCRIPTION(REQ-IDX).
           MOVE "EU-AI-ACT" TO REQ-REGULATION(REQ-IDX).
           MOVE "HIGH" TO REQ-RISK-LEVEL(REQ-IDX).
           MOVE "ART. 10" TO REQ-ARTICLE(REQ-IDX).
           MOVE "CRITICAL" TO REQ-PRIORITY(REQ-IDX).
           SET REQ-IDX UP BY 1.
           MOVE "EU-HR-10" TO REQ-ID(REQ-IDX).
           MOVE "POST-MARKET MONITORING PLAN ESTABLISHED"
               TO REQ-REQUIREMENT(REQ-IDX).
           MOVE "PLAN IN PLACE TO MONITOR SYSTEM PERFORMANCE AFTER
      -    "DEPLOYMENT."
               TO REQ-DESCRIPTION(REQ-IDX).
           MOVE "EU-AI-ACT" TO REQ-REGULATION(REQ-IDX).
           MOVE "HIGH" TO REQ-RISK-LEVEL(REQ-IDX).
           MOVE "ART. 72" TO REQ-ARTICLE(REQ-IDX).
           MOVE "HIGH" TO REQ-PRIORITY(REQ-IDX).
           SET REQ-IDX UP BY 1.
           MOVE "EU-HR-11" TO REQ-ID(REQ-IDX).
           MOVE "INCIDENT AND MALFUNCTION REPORTING SET UP"
               TO REQ-REQUIREMENT(REQ-IDX).
           MOVE "PROCESS DEFINED FOR REPORTING SERIOUS INCIDENTS TO
      -    "THE MARKET AUTHORITY."
               TO REQ-DESCRIPTION(REQ-IDX).
           MOVE "EU-AI-ACT" TO REQ-REGULATION(REQ-IDX).
           MOVE "HIGH" TO REQ-RISK-LEVEL(REQ-IDX).
           MOVE "ART. 73" TO REQ-ARTICLE(REQ-IDX).
           MOVE "MEDIUM" TO REQ-PRIORITY(REQ-IDX).
           SET REQ-IDX UP BY 1.
           MOVE "EU-HR-12" TO REQ-ID(REQ-IDX).
           MOVE "EU DATABASE REGISTRATION COMPLETED"
               TO REQ-REQUIREMENT(REQ-IDX).
           MOVE "SYSTEM REGISTERED IN THE EU DATABASE FOR HIGH-RISK
      -    "AI SYSTEMS."
               TO REQ-DESCRIPTION(REQ-IDX).
           MOVE "EU-AI-ACT" TO REQ-REGULATION(REQ-IDX).
           MOVE "HIGH" TO REQ-RISK-LEVEL(REQ-IDX).
           MOVE "ART. 49" TO REQ-ARTICLE(REQ-IDX).
           MOVE "HIGH" TO REQ-PRIORITY(REQ-IDX).
           SET REQ-IDX UP BY 1.
           MOVE "EU-LR-01" TO REQ-ID(REQ-IDX).
           MOVE "DISCLOSURE OF AI INTERACTION TO USERS"
               TO REQ-REQUIREMENT(REQ-IDX).
           MOVE "USERS INFORMED THEY ARE INTERACTING WITH AN AI
      -    "SYSTEM WHERE NOT OBVIOUS."
               TO REQ-DESCRIPTION(REQ-IDX).
           MOVE "EU-AI-ACT" TO REQ-REGULATION(REQ-IDX).
           MOVE "LIMITED" TO REQ-RISK-LEVEL(REQ-IDX).
           MOVE "ART. 52(1)" TO REQ-ARTICLE(REQ-IDX).
           MOVE "CRITICAL" TO REQ-PRIORITY(REQ-IDX).
           SET REQ-IDX UP BY 1.
           MOVE "EU-LR-02" TO REQ-ID(REQ-IDX).
           MOVE "CLEAR LABELLING OF AI-GENERATED CONTENT"
               TO REQ-REQUIREMENT(REQ-IDX).
           MOVE "SYNTHETIC AUDIO, IMAGE, VIDEO OR TEXT CONTENT
      -    "MARKED AS AI-GENERATED."
               TO REQ-DESCRIPTION(REQ-IDX).
           MOVE "EU-AI-ACT" TO REQ-REGULATION(REQ-IDX).
           MOVE "LIMITED" TO REQ-RISK-LEVEL(REQ-IDX).
           MOVE "ART. 52(2)" TO REQ-ARTICLE(REQ-IDX).
           MOVE "HIGH" TO REQ-PRIORITY(REQ-IDX).
           SET REQ-IDX UP BY 1.
           MOVE "EU-LR-03" TO REQ-ID(REQ-IDX).
           MOVE "TRANSPARENCY NOTICE PUBLISHED"
               TO REQ-REQUIREMENT(REQ-IDX).
           MOVE "PLAIN-LANGUAGE NOTICE DESCRIBING THE SYSTEM
      -    "PURPOSE AND DATA USE."
               TO REQ-DESCRIPTION(REQ-IDX).
           MOVE "EU-AI-ACT" TO REQ-REGULATION(REQ-IDX).
           MOVE "LIMITED" TO REQ-RISK-LEVEL(REQ-IDX).
           MOVE "ART. 52(3)" TO REQ-ARTICLE(REQ-IDX).
           MOVE "HIGH" TO REQ-PRIORITY(REQ-IDX).
           SET REQ-IDX UP BY 1.
           MOVE "EU-LR-04" TO REQ-ID(REQ-IDX).
           MOVE "USER COMPLAINT CHANNEL ESTABLISHED"
               TO REQ-REQUIREMENT(REQ-IDX).
           MOVE "CHANNEL AVAILABLE FOR USERS TO RAISE CONCERNS
      -    "ABOUT SYSTEM OUTPUT."
               TO REQ-DESCRIPTION(REQ-IDX).
           MOVE "EU-AI-ACT" TO REQ-REGULATION(REQ-IDX).
           MOVE "LIMITED" TO REQ-RISK-LEVEL(REQ-IDX).
           MOVE "ART. 52(4)" TO REQ-ARTICLE(REQ-IDX).
           MOVE "MEDIUM" TO REQ-PRIORITY(REQ-IDX).
           SET REQ-IDX UP BY 1.
           MOVE "NIST-GOV-01" TO REQ-ID(REQ-IDX).
           MOVE "GOVERNANCE STRUCTURE ESTABLISHED"
               TO REQ-REQUIREMENT(REQ-IDX).
           MOVE "ROLES AND RESPONSIBILITIES FOR AI RISK MANAGEMENT
      -    "FORMALLY ASSIGNED."
               TO REQ-DESCRIPTION(REQ-IDX).
           MOVE "NIST-AI-RMF" TO REQ-REGULATION(REQ-IDX).
           MOVE "ANY" TO REQ-RISK-LEVEL(REQ-IDX).
           MOVE "GOVERN 1.1" TO REQ-ARTICLE(REQ-IDX).
           MOVE "CRITICAL" TO REQ-PRIORITY(REQ-IDX).
           SET REQ-IDX UP BY 1.
           MOVE "NIST-GOV-02" TO REQ-ID(REQ-IDX).
           MOVE "AI RISK MANAGEMENT POLICY DOCUMENTED"
               TO REQ-REQUIREMENT(REQ-IDX).
           MOVE "ORGANIZATIONAL POLICY FOR AI RISK TOLERANCE AND
      -    "ESCALATION DOCUMENTED."
               TO REQ-DESCRIPTION(REQ-IDX).
           MOVE "NIST-AI-RMF" TO REQ-REGULATION(REQ-IDX).
           MOVE "ANY" TO REQ-RISK-LEVEL(REQ-IDX).
           MOVE "GOVERN 1.2" TO REQ-ARTICLE(REQ-IDX).
           MOVE "HIGH" TO REQ-PRIORITY(REQ-IDX).
           SET REQ-IDX UP BY 1.
           MOVE "NIST-MAP-01" TO REQ-ID(REQ-IDX).
           MOVE "CONTEXT AND USE-CASE MAPPING COMPLETED"
               TO REQ-REQUIREMENT(REQ-IDX).
           MOVE "INTENDED USE, USERS AND CONTEXT OF THE AI SYSTEM
      -    "MAPPED AND RECORDED."
               TO REQ-DESCRIPTION(REQ-IDX).
           MOVE "NIST-AI-RMF" TO REQ-REGULATION(REQ-IDX).
           MOVE "ANY" TO REQ-RISK-LEVEL(REQ-IDX).
           MOVE "MAP 1.1" TO REQ-ARTICLE(REQ-IDX).
           MOVE "HIGH" TO REQ-PRIORITY(REQ-IDX).
           SET REQ-IDX UP BY 1.
           MOVE "NIST-MAP-02" TO REQ-ID(REQ-IDX).
           MOVE "RISK IDENTIFICATION PERFORMED"
               TO REQ-REQUIREMENT(REQ-IDX).
           MOVE "POTENTIAL RISKS IDENTIFIED AND CATEGORIZED BY
      -    "LIKELIHOOD AND IMPACT."
               TO REQ-DESCRIPTION(REQ-IDX).
           MOVE "NIST-AI-RMF" TO REQ-REGULATION(REQ-IDX).
           MOVE "ANY" TO REQ-RISK-LEVEL(REQ-IDX).
           MOVE "MAP 2.1" TO REQ-ARTICLE(REQ-IDX).
           MOVE "CRITICAL" TO REQ-PRIORITY(REQ-IDX).
           SET REQ-IDX UP BY 1.
           MOVE "NIST-MEA-01" TO REQ-ID(REQ-IDX).
           MOVE "RISK MEASUREMENT AND TESTING METRICS DEFINED"
               TO REQ-REQUIREMENT(REQ-IDX).
           MOVE "METRICS DEFINED TO MEASURE TRUSTWORTHINESS
      -    "CHARACTERISTICS OF THE SYSTEM."
               TO REQ-DESCRIPTION(REQ-IDX).
           MOVE "NIST-AI-RMF" TO REQ-REGULATION(REQ-IDX).
           MOVE "ANY" TO REQ-RISK-LEVEL(REQ-IDX).
           MOVE "MEASURE 1.1" TO REQ-ARTICLE(REQ-IDX).
           MOVE "HIGH" TO REQ-PRIORITY(REQ-IDX).
           SET REQ-IDX UP BY 1.
           MOVE "NIST-MEA-02" TO REQ-ID(REQ-IDX).
           MOVE "PERFORMANCE AND RISK MEASUREMENT ONGOING"
               TO REQ-REQUIREMENT(REQ-IDX).
           MOVE "PERIODIC MEASUREMENT OF SYSTEM PERFORMANCE AND
      -    "RISK INDICATORS."
               TO REQ-DESCRIPTION(REQ-IDX).
           MOVE "NIST-AI-RMF" TO REQ-REGULATION(REQ-IDX).
           MOVE "ANY" TO REQ-RISK-LEVEL(REQ-IDX).
           MOVE "MEASURE 2.1" TO REQ-ARTICLE(REQ-IDX).
           MOVE "CRITICAL" TO REQ-PRIORITY(REQ-IDX).
           SET REQ-IDX UP BY 1.
           MOVE "NIST-MAN-01" TO REQ-ID(REQ-IDX).
           MOVE "RISK RESPONSE AND MITIGATION PLAN IMPLEMENTED"
               TO REQ-REQUIREMENT(REQ-IDX).
           MOVE "DOCUMENTED PLAN TO RESPOND TO AND MITIGATE
      -    "IDENTIFIED AI RISKS."
               TO REQ-DESCRIPTION(REQ-IDX).
           MOVE "NIST-AI-RMF" TO REQ-REGULATION(REQ-IDX).
           MOVE "ANY" TO REQ-RISK-LEVEL(REQ-IDX).
           MOVE "MANAGE 1.1" TO REQ-ARTICLE(REQ-IDX).
           MOVE "HIGH" TO REQ-PRIORITY(REQ-IDX).
           SET REQ-IDX UP BY 1.
           MOVE "NIST-MAN-02" TO REQ-ID(REQ-IDX).
           MOVE "THIRD-PARTY AND SUPPLY CHAIN RISK REVIEWED"
               TO REQ-REQUIREMENT(REQ-IDX).
           MOVE "RISK OF THIRD-PARTY COMPONENTS AND DATA SUPPLIERS
      -    "REVIEWED."
               TO REQ-DESCRIPTION(REQ-IDX).
           MOVE "NIST-AI-RMF" TO REQ-REGULATION(REQ-IDX).
           MOVE "ANY" TO REQ-RISK-LEVEL(REQ-IDX).
           MOVE "MANAGE 2.1" TO REQ-ARTICLE(REQ-IDX).
           MOVE "MEDIUM" TO REQ-PRIORITY(REQ-IDX).
           SET REQ-IDX UP BY 1.
           MOVE "ISO-01" TO REQ-ID(REQ-IDX).
           MOVE "AI MANAGEMENT SYSTEM SCOPE DEFINED"
               TO REQ-REQUIREMENT(REQ-IDX).
           MOVE "BOUNDARIES AND APPLICABILITY OF THE AI MANAGEMENT
      -    "SYSTEM DOCUMENTED."
               TO REQ-DESCRIPTION(REQ-IDX).
           MOVE "ISO-42001" TO REQ-REGULATION(REQ-IDX).
           MOVE "ANY" TO REQ-RISK-LEVEL(REQ-IDX).
           MOVE "CL. 4.3" TO REQ-ARTICLE(REQ-IDX).
           MOVE "CRITICAL" TO REQ-PRIORITY(REQ-IDX).
           SET REQ-IDX UP BY 1.
           MOVE "ISO-02" TO REQ-ID(REQ-IDX).
           MOVE "LEADERSHIP COMMITMENT AND POLICY ESTABLISHED"
               TO REQ-REQUIREMENT(REQ-IDX).
           MOVE "TOP MANAGEMENT POLICY AND OBJECTIVES FOR
      -    "RESPONSIBLE AI USE SET."
               TO REQ-DESCRIPTION(REQ-IDX).
           MOVE "ISO-42001" TO REQ-REGULATION(REQ-IDX).
           MOVE "ANY" TO REQ-RISK-LEVEL(REQ-IDX).
           MOVE "CL. 5.1" TO REQ-ARTICLE(REQ-IDX).
           MOVE "CRITICAL" TO REQ-PRIORITY(REQ-IDX).
           SET REQ-IDX UP BY 1.
           MOVE "ISO-03" TO REQ-ID(REQ-IDX).
           MOVE "AI RISK ASSESSMENT PROCESS DOCUMENTED"
               TO REQ-REQUIREMENT(REQ-IDX).
           MOVE "FORMAL PROCESS TO ASSESS AND TREAT AI-RELATED
      -    "RISKS DOCUMENTED."
               TO REQ-DESCRIPTION(REQ-IDX).
           MOVE "ISO-42001" TO REQ-REGULATION(REQ-IDX).
           MOVE "ANY" TO REQ-RISK-LEVEL(REQ-IDX).
           MOVE "CL. 6.1" TO REQ-ARTICLE(REQ-IDX).
           MOVE "HIGH" TO REQ-PRIORITY(REQ-IDX).
           SET REQ-IDX UP BY 1.
           MOVE "ISO-04" TO REQ-ID(REQ-IDX).
           MOVE "RESOURCE AND COMPETENCE REQUIREMENTS MET"
               TO REQ-REQUIREMENT(REQ-IDX).
           MOVE "PERSONNEL COMPETENCE AND RESOURCES FOR AI
      -    "OPERATION ASSURED."
               TO REQ-DESCRIPTION(REQ-IDX).
           MOVE "ISO-42001" TO REQ-REGULATION(REQ-IDX).
           MOVE "ANY" TO REQ-RISK-LEVEL(REQ-IDX).
           MOVE "CL. 7.2" TO REQ-ARTICLE(REQ-IDX).
           MOVE "HIGH" TO REQ-PRIORITY(REQ-IDX).
           SET REQ-IDX UP BY 1.
           MOVE "ISO-05" TO REQ-ID(REQ-IDX).
           MOVE "OPERATIONAL CONTROLS FOR AI LIFECYCLE"
               TO REQ-REQUIREMENT(REQ-IDX).
           MOVE "CONTROLS APPLIED ACROSS DESIGN, DEVELOPMENT AND
      -    "OPERATION STAGES."
               TO REQ-DESCRIPTION(REQ-IDX).
           MOVE "ISO-42001" TO REQ-REGULATION(REQ-IDX).
           MOVE "ANY" TO REQ-RISK-LEVEL(REQ-IDX).
           MOVE "CL. 8.1" TO REQ-ARTICLE(REQ-IDX).
           MOVE "HIGH" TO REQ-PRIORITY(REQ-IDX).
           SET REQ-IDX UP BY 1.
           MOVE "ISO-06" TO REQ-ID(REQ-IDX).
           MOVE "INTERNAL AUDIT AND MANAGEMENT REVIEW SCHEDULED"
               TO REQ-REQUIREMENT(REQ-IDX).
           MOVE "INTERNAL AUDITS AND MANAGEMENT REVIEWS SCHEDULED
      -    "AND CONDUCTED."
               TO REQ-DESCRIPTION(REQ-IDX).
           MOVE "ISO-42001" TO REQ-REGULATION(REQ-IDX).
           MOVE "ANY" TO REQ-RISK-LEVEL(REQ-IDX).
           MOVE "CL. 9.2" TO REQ-ARTICLE(REQ-IDX).
           MOVE "MEDIUM" TO REQ-PRIORITY(REQ-IDX).
           SET REQ-IDX UP BY 1.
