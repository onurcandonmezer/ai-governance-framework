      ******************************************************************
      * EVTTABIN -  IN-LINE MOVE STATEMENTS THAT LOAD THE EVENT-TYPE   *
      *             TABLE IN EVTTAB AT AUDITLOG HOUSEKEEPING TIME.     *
      ******************************************************************
           MOVE "RISK_ASSESSMENT" TO EVT-CODE(EVT-IDX).
           SET EVT-IDX UP BY 1.
           MOVE "COMPLIANCE_CHECK" TO EVT-CODE(EVT-IDX).
           SET EVT-IDX UP BY 1.
           MOVE "MODEL_CARD_GENERATED" TO EVT-CODE(EVT-IDX).
           SET EVT-IDX UP BY 1.
           MOVE "POLICY_UPDATE" TO EVT-CODE(EVT-IDX).
           SET EVT-IDX UP BY 1.
           MOVE "INCIDENT_REPORT" TO EVT-CODE(EVT-IDX).
           SET EVT-IDX UP BY 1.
           MOVE "REVIEW_COMPLETED" TO EVT-CODE(EVT-IDX).
           SET EVT-IDX UP BY 1.
           MOVE "APPROVAL_GRANTED" TO EVT-CODE(EVT-IDX).
           SET EVT-IDX UP BY 1.
           MOVE "APPROVAL_DENIED" TO EVT-CODE(EVT-IDX).
           SET EVT-IDX UP BY 1.
           MOVE "SYSTEM_REGISTERED" TO EVT-CODE(EVT-IDX).
           SET EVT-IDX UP BY 1.
           MOVE "SYSTEM_DECOMMISSIONED" TO EVT-CODE(EVT-IDX).
