      ******************************************************************
      * RISKRES  -  RISK ASSESSMENT RESULT RECORD                      *
      *             OUTPUT OF RISKASMT, DRIVING INPUT TO CHKLGEN       *
      *             CARRIES THE COMPOSITE SCORE AND THE FIVE           *
      *             DIMENSION SCORES IN FIXED ORDER -                  *
      *             DOMAIN / DATA / AUTONOMY / POPULATION / SAFETY     *
      ******************************************************************
       01  RISK-ASSESSMENT-RESULT-REC.
           05  RES-SYS-NAME                PIC X(30).
           05  RES-RISK-LEVEL              PIC X(12).
               88  RES-IS-UNACCEPTABLE         VALUE "UNACCEPTABLE".
               88  RES-IS-HIGH                 VALUE "HIGH        ".
               88  RES-IS-LIMITED              VALUE "LIMITED     ".
               88  RES-IS-MINIMAL               VALUE "MINIMAL     ".
           05  RES-RISK-SCORE              PIC 9(03)V99.
           05  RES-EU-CATEGORY             PIC X(50).
           05  RES-DIM-SCORES.
               10  RES-DIM-SCORE OCCURS 5 TIMES
                                 INDEXED BY RES-DIM-IDX
                                 PIC 9(03)V99.
           05  FILLER                      PIC X(23).
      ******************************************************************
      * RES-DIM-SCORE(1) = DOMAIN SCORE     RES-DIM-SCORE(4) = POPUL   *
      * RES-DIM-SCORE(2) = DATA SCORE       RES-DIM-SCORE(5) = SAFETY  *
      * RES-DIM-SCORE(3) = AUTONOMY SCORE                              *
      ******************************************************************
