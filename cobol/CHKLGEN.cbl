       IDENTIFICATION DIVISION.
      ******************************************************************
       PROGRAM-ID.  CHKLGEN.
       AUTHOR. JON SAYLES.
       INSTALLATION. COBOL DEVELOPMENT CENTER.
       DATE-WRITTEN. 07/19/88.
       DATE-COMPILED. 07/19/88.
       SECURITY. NON-CONFIDENTIAL.

      ******************************************************************
      *REMARKS.
      *
      *          UNIT 2 - COMPLIANCE CHECKLIST GENERATOR.  DRIVEN BY
      *          THE RISK-ASSESSMENT-RESULT FILE WRITTEN BY RISKASMT;
      *          ONE CHECKLIST PER ASSESSED SYSTEM, BUILT FROM THE
      *          REGULATION LIST ON THE CONTROL CARD (ONE REGULATION,
      *          OR SEVERAL FOR A COMBINED CHECKLIST) AND THE SYSTEM'S
      *          OWN RISK LEVEL.
      *
      *          ITEMS ARE EMITTED CRITICAL, THEN HIGH, THEN MEDIUM,
      *          THEN LOW, WITH A PRIORITY HEADING AT EACH BREAK - NO
      *          SORT VERB IS NEEDED BECAUSE THE CATALOG IS SMALL
      *          ENOUGH TO SCAN FOUR TIMES PER CHECKLIST.
      *
      ******************************************************************
      * CHANGE LOG
      *----------------------------------------------------------------
      * DATE     BY   REQUEST    DESCRIPTION
      *----------------------------------------------------------------
      * 071988   JS   GV-0003    ORIGINAL CODING
      * 032190   JS   GV-0015    ADDED COMBINED-REGULATION MODE
      * 081592   TGD  GV-0032    FALLBACK TO HIGH TABLE WHEN THE
      *                          REQUESTED EU LEVEL HAS NO TABLE
      * 051094   RS   GV-0061    PRIORITY CONTROL BREAK REWRITTEN -
      *                          FOUR-PASS SCAN INSTEAD OF A SORT FILE
      * 102296   JS   GV-0083    ADDED PENDING-ITEM AND PENDING-
      *                          CRITICAL-ITEM ID LISTS TO BR-13
      * 112398   TGD  GV-0101    Y2K REVIEW - NO DATE FIELDS ON THIS
      *                          PROGRAM, NO CHANGE REQUIRED
      * 030599   RS   GV-0106    Y2K SIGN-OFF RECORDED
      * 061501   JS   GV-0120    UNKNOWN-REGULATION REJECT MESSAGE NOW
      *                          LISTS THE THREE VALID CODES
      * 042203   TGD  GV-0136    COMMENT CLEANUP, NO LOGIC CHANGE
      * 091505   RS   GV-0158    AUDIT CALL MOVED TO 600- AFTER THE
      *                          REPORT WRITE SO A REPORT I-O FAILURE
      *                          DOES NOT LOG A CHECK THAT NEVER PRINTED
      * 042109   TGD  GV-0188    ADDED 070-READ-LAST-AUDIT - THIS
      *                          PROGRAM NOW SEEDS ITS OWN LAST-ID
      *                          AND LAST-CHECKSUM FROM THE TRAIL AT
      *                          HOUSEKEEPING TIME INSTEAD OF ASSUMING
      *                          APNDAUD REMEMBERS THEM ACROSS RUNS
      * 060212   JS   GV-0193    HEADER WAS DROPPING CTL-SYSTEM-TYPE
      *                          AND PRINTING ONLY THE FIRST REGULATION
      *                          ON A COMBINED-MODE RUN - SYSTEM TYPE
      *                          ADDED TO LINE 1, AND 705-ADD-ONE-
      *                          REGULATION NOW BUILDS LINE 2 OVER ALL
      *                          OF CTL-REG-COUNT
      *----------------------------------------------------------------

       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SOURCE-COMPUTER. IBM-390.
       OBJECT-COMPUTER. IBM-390.
       SPECIAL-NAMES.
           C01 IS NEXT-PAGE
           CLASS VALID-PRIORITY IS "C" "H" "M" "L".

       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
           SELECT CHKCRD
           ASSIGN TO UT-S-CHKCRD
             ACCESS MODE IS SEQUENTIAL
             FILE STATUS IS CRD-FCODE.

           SELECT ASMTDRV
           ASSIGN TO UT-S-ASMTDRV
             ACCESS MODE IS SEQUENTIAL
             FILE STATUS IS DRV-FCODE.

           SELECT CHKRPT
           ASSIGN TO UT-S-CHKRPT
             ACCESS MODE IS SEQUENTIAL
             FILE STATUS IS RPT-FCODE.

           SELECT AUDTRL-SCAN
           ASSIGN TO UT-S-AUDTRL
             ACCESS MODE IS SEQUENTIAL
             FILE STATUS IS SCN-FCODE.

       DATA DIVISION.
       FILE SECTION.

       FD  CHKCRD
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           DATA RECORD IS CHECKLIST-CONTROL-CARD.
       COPY CHKCARD.

      ****** DRIVING INPUT - THE R2 RESULT FILE RISKASMT JUST WROTE
       FD  ASMTDRV
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           DATA RECORD IS RISK-ASSESSMENT-RESULT-REC.
       COPY RISKRES.

       FD  CHKRPT
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           DATA RECORD IS CHK-PRINT-LINE.
       01  CHK-PRINT-LINE                  PIC X(132).

      ****** READ-ONLY PASS OVER THE AUDIT TRAIL AT HOUSEKEEPING TIME
      ****** ONLY - SEE 070-READ-LAST-AUDIT
       FD  AUDTRL-SCAN
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           DATA RECORD IS AUDIT-EVENT-REC.
       COPY AUDEVT.

       WORKING-STORAGE SECTION.
       01  FILE-STATUS-CODES.
           05  CRD-FCODE                PIC X(02).
               88  CRD-READ-OK              VALUE "00".
               88  CRD-AT-EOF               VALUE "10".
           05  DRV-FCODE                PIC X(02).
               88  DRV-READ-OK              VALUE "00".
               88  DRV-AT-EOF               VALUE "10".
           05  RPT-FCODE                PIC X(02).
               88  RPT-WRITE-OK             VALUE SPACES.
           05  SCN-FCODE                PIC X(02).
               88  SCN-READ-OK              VALUE "00".
               88  SCN-AT-EOF               VALUE "10".
           05  FILLER                   PIC X(08).

       COPY CHKTAB.

       01  WS-RUN-COUNTERS.
           05  WS-SYSTEMS-READ          PIC 9(05) COMP.
           05  WS-CHECKLISTS-WRITTEN    PIC 9(05) COMP.
           05  WS-ITEMS-WRITTEN         PIC 9(05) COMP.
           05  FILLER                   PIC X(08).

      * REDEFINITION #1 - LETS 999-CLEANUP TEST SYSTEMS-READ FOR
      * ZERO WITHOUT A SEPARATE WORKING-STORAGE ITEM
       01  WS-RUN-COUNTERS-R REDEFINES WS-SYSTEMS-READ.
           05  FILLER                   PIC 9(05) COMP.

      * SELECTED-ITEM WORK TABLE - HOLDS ONE CHECKLIST WHILE IT IS
      * BUILT, BEFORE THE FOUR-PASS PRIORITY SCAN PRINTS IT
       01  WS-SELECTED-ITEMS.
           05  WS-SEL-ROW OCCURS 30 TIMES
                          INDEXED BY WS-SEL-IDX
                                     WS-SCAN-IDX.
               10  WS-SEL-ID            PIC X(12).
               10  WS-SEL-REQUIREMENT   PIC X(40).
               10  WS-SEL-DESCRIPTION   PIC X(90).
               10  WS-SEL-ARTICLE       PIC X(15).
               10  WS-SEL-PRIORITY      PIC X(08).
               10  WS-SEL-COMPLETED     PIC X(01) VALUE "N".
           05  FILLER                   PIC X(08).
       01  WS-SELECTED-COUNT            PIC 9(02) COMP.

      * REDEFINITION #2 - FIRST BYTE OF EACH SELECTED PRIORITY, SO
      * THE SPECIAL-NAMES CLASS TEST CAN SCREEN OUT GARBAGE ROWS
       01  WS-SELECTED-ITEMS-R REDEFINES WS-SELECTED-ITEMS.
           05  WS-SCN-ROW OCCURS 30 TIMES.
               10  WS-SCN-FIRST-BYTE    PIC X(01).
               10  FILLER               PIC X(165).

       01  WS-REGULATION-WORK.
           05  WS-REG-IDX               PIC 9(01) COMP.
           05  WS-REG-MATCHES           PIC 9(02) COMP.
           05  WS-EFFECTIVE-LEVEL       PIC X(08).
           05  FILLER                   PIC X(08).

       01  WS-PRIORITY-HEADING-LINE     PIC X(40) VALUE SPACES.
      * REDEFINITION #3 - THE FOUR PRIORITY NAMES LIVE IN A LITERAL
      * TABLE SO 300- CAN STEP THROUGH THEM IN ORDER WITHOUT FOUR
      * SEPARATE IF STATEMENTS
       01  WS-PRIORITY-NAME-LITERAL     PIC X(32)
           VALUE "CRITICAL" & "HIGH    " & "MEDIUM  " & "LOW     ".
       01  WS-PRIORITY-NAME-TABLE REDEFINES WS-PRIORITY-NAME-LITERAL.
           05  WS-PRI-NAME OCCURS 4 TIMES
                           INDEXED BY WS-PRI-IDX
                           PIC X(08).

       01  WS-HDR-LINE-1                PIC X(132) VALUE SPACES.
       01  WS-HDR-LINE-2                PIC X(132) VALUE SPACES.
       01  WS-HDR-PTR                   PIC 9(03) COMP.
       01  WS-BREAK-LINE                PIC X(132) VALUE SPACES.
       01  WS-DETAIL-LINE                PIC X(132) VALUE SPACES.

       01  WS-CMP-WORK.
           05  WS-CMP-PCT-WORK          PIC 9(05)V99 COMP-3.
           05  FILLER                   PIC X(08).

       01  WS-VALID-REG-MSG             PIC X(60)
           VALUE "VALID REGULATIONS ARE EU-AI-ACT, NIST-AI-RMF, ISO-4200
      -    "1".

       01  WS-ITM-TO-APPEND             PIC X(01) VALUE "N".
           88  WS-AUDIT-NEEDED              VALUE "Y".

       01  WS-APD-REQUEST.
           05  WS-APD-EVENT-TYPE        PIC X(22)
               VALUE "COMPLIANCE_CHECK      ".
           05  WS-APD-SYSTEM-NAME       PIC X(30).
           05  WS-APD-ACTOR             PIC X(20)
               VALUE "CHKLGEN BATCH JOB".
           05  WS-APD-DETAILS           PIC X(60).
           05  WS-APD-PREV-ID           PIC 9(06).
           05  WS-APD-PREV-CHECKSUM     PIC 9(09).
           05  FILLER                   PIC X(05).
       01  WS-APD-RESULT.
           05  WS-APD-NEW-ID            PIC 9(06).
           05  WS-APD-NEW-CHECKSUM      PIC 9(09).
           05  WS-APD-RETURN-CD         PIC S9(04) COMP.
           05  FILLER                   PIC X(05).
       01  WS-LAST-ID                   PIC 9(06) VALUE ZERO.
       01  WS-LAST-CHECKSUM             PIC 9(09) VALUE ZERO.

       COPY CMPSTAT.
       COPY ABENDREC.

       PROCEDURE DIVISION.
       100-MAINLINE SECTION.
       100-START.
           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
           PERFORM 200-PROCESS-ONE-SYSTEM THRU 200-EXIT
               UNTIL DRV-AT-EOF.
           PERFORM 900-CLEANUP THRU 900-EXIT.
           GOBACK.

       000-HOUSEKEEPING.
           MOVE "000-HOUSEKEEPING" TO PARA-NAME.
           MOVE ZERO TO WS-SYSTEMS-READ, WS-CHECKLISTS-WRITTEN,
                        WS-ITEMS-WRITTEN.
           MOVE ZERO TO REQ-IDX.
           PERFORM 050-LOAD-CHKTAB THRU 050-EXIT.
           PERFORM 070-READ-LAST-AUDIT THRU 070-EXIT.
           OPEN INPUT  CHKCRD
                INPUT  ASMTDRV
                OUTPUT CHKRPT.
           READ CHKCRD
               AT END
                   MOVE "NO CONTROL CARD SUPPLIED" TO ABEND-REASON
                   DISPLAY "*** ABNORMAL END - " ABEND-REASON
                       UPON CONSOLE
                   CALL "ABORT"
           END-READ.
           READ ASMTDRV
               AT END
                   SET DRV-AT-EOF TO TRUE
           END-READ.
       000-EXIT.
           EXIT.

       050-LOAD-CHKTAB.
           MOVE "050-LOAD-CHKTAB" TO PARA-NAME.
           SET REQ-IDX TO 1.
           COPY CHKTABIN.
       050-EXIT.
           EXIT.

      * APNDAUD CANNOT RE-READ AN EXTEND-MODE FILE, SO THIS PROGRAM
      * TAKES ITS OWN READ-ONLY PASS OVER THE TRAIL FIRST TO FIND
      * THE LAST ID/CHECKSUM ON FILE - ZERO/ZERO IF THE TRAIL IS
      * STILL EMPTY
       070-READ-LAST-AUDIT.
           MOVE "070-READ-LAST-AUDIT" TO PARA-NAME.
           MOVE ZERO TO WS-LAST-ID, WS-LAST-CHECKSUM.
           OPEN INPUT AUDTRL-SCAN.
           READ AUDTRL-SCAN
               AT END
                   SET SCN-AT-EOF TO TRUE
           END-READ.
           PERFORM 075-SCAN-ONE-AUDIT-REC THRU 075-EXIT
               UNTIL SCN-AT-EOF.
           CLOSE AUDTRL-SCAN.
       070-EXIT.
           EXIT.

       075-SCAN-ONE-AUDIT-REC.
           MOVE "075-SCAN-ONE-AUDIT-REC" TO PARA-NAME.
           MOVE AUD-ID       TO WS-LAST-ID.
           MOVE AUD-CHECKSUM TO WS-LAST-CHECKSUM.
           READ AUDTRL-SCAN
               AT END
                   SET SCN-AT-EOF TO TRUE
           END-READ.
       075-EXIT.
           EXIT.

       200-PROCESS-ONE-SYSTEM.
           MOVE "200-PROCESS-ONE-SYSTEM" TO PARA-NAME.
           ADD 1 TO WS-SYSTEMS-READ.
           MOVE ZERO TO WS-SELECTED-COUNT.
           PERFORM 210-BUILD-CHECKLIST THRU 210-EXIT.
           IF WS-SELECTED-COUNT > 0
               PERFORM 700-WRITE-HEADER THRU 700-EXIT
               PERFORM 300-WRITE-PRIORITY-BREAK THRU 300-EXIT
               PERFORM 500-COMPLIANCE-ANALYSIS THRU 500-EXIT
               PERFORM 600-WRITE-CHKLIST-AUDIT THRU 600-EXIT
               ADD 1 TO WS-CHECKLISTS-WRITTEN.
           READ ASMTDRV
               AT END
                   SET DRV-AT-EOF TO TRUE
           END-READ.
       200-EXIT.
           EXIT.

      * BR-12 - WALK THE REGULATION LIST ON THE CONTROL CARD; A
      * SINGLE ENTRY IS THE NORMAL CASE, TWO OR THREE MAKES THIS A
      * COMBINED CHECKLIST
       210-BUILD-CHECKLIST.
           MOVE "210-BUILD-CHECKLIST" TO PARA-NAME.
           IF CTL-REG-COUNT = ZERO
               MOVE 1 TO CTL-REG-COUNT.
           PERFORM 250-BUILD-COMBINED-SET THRU 250-EXIT
               VARYING WS-REG-IDX FROM 1 BY 1
               UNTIL WS-REG-IDX > CTL-REG-COUNT.
       210-EXIT.
           EXIT.

       250-BUILD-COMBINED-SET.
           MOVE "250-BUILD-COMBINED-SET" TO PARA-NAME.
           MOVE RES-RISK-LEVEL TO WS-EFFECTIVE-LEVEL.
           MOVE ZERO TO WS-REG-MATCHES.
           PERFORM 260-SCAN-CATALOG THRU 260-EXIT.
           IF WS-REG-MATCHES = ZERO
              AND CTL-REGULATION (WS-REG-IDX) = "EU-AI-ACT   "
               MOVE "HIGH    " TO WS-EFFECTIVE-LEVEL
               PERFORM 260-SCAN-CATALOG THRU 260-EXIT.
           IF WS-REG-MATCHES = ZERO
               PERFORM 290-REJECT-REGULATION THRU 290-EXIT.
       250-EXIT.
           EXIT.

       260-SCAN-CATALOG.
           MOVE "260-SCAN-CATALOG" TO PARA-NAME.
           PERFORM 265-SCAN-ONE-REQ THRU 265-EXIT
               VARYING WS-SCAN-IDX FROM 1 BY 1
               UNTIL WS-SCAN-IDX > REQUIREMENT-TABLE-SIZE.
       260-EXIT.
           EXIT.

       265-SCAN-ONE-REQ.
           MOVE "265-SCAN-ONE-REQ" TO PARA-NAME.
           IF REQ-REGULATION (WS-SCAN-IDX) =
                              CTL-REGULATION (WS-REG-IDX)
              AND (REQ-RISK-LEVEL (WS-SCAN-IDX) = WS-EFFECTIVE-LEVEL
               OR  REQ-RISK-LEVEL (WS-SCAN-IDX) = "ANY     ")
               ADD 1 TO WS-SELECTED-COUNT
               ADD 1 TO WS-REG-MATCHES
               SET WS-SEL-IDX TO WS-SELECTED-COUNT
               MOVE REQ-ID (WS-SCAN-IDX)
                                  TO WS-SEL-ID (WS-SEL-IDX)
               MOVE REQ-REQUIREMENT (WS-SCAN-IDX)
                                  TO WS-SEL-REQUIREMENT (WS-SEL-IDX)
               MOVE REQ-DESCRIPTION (WS-SCAN-IDX)
                                  TO WS-SEL-DESCRIPTION (WS-SEL-IDX)
               MOVE REQ-ARTICLE (WS-SCAN-IDX)
                                  TO WS-SEL-ARTICLE (WS-SEL-IDX)
               MOVE REQ-PRIORITY (WS-SCAN-IDX)
                                  TO WS-SEL-PRIORITY (WS-SEL-IDX)
               MOVE "N"          TO WS-SEL-COMPLETED (WS-SEL-IDX)
           END-IF.
       265-EXIT.
           EXIT.

       290-REJECT-REGULATION.
           MOVE "290-REJECT-REGULATION" TO PARA-NAME.
           MOVE SPACES TO WS-DETAIL-LINE.
           STRING "UNKNOWN REGULATION - " CTL-REGULATION (WS-REG-IDX)
                  " - " WS-VALID-REG-MSG
               DELIMITED BY SIZE INTO WS-DETAIL-LINE.
           WRITE CHK-PRINT-LINE FROM WS-DETAIL-LINE.
       290-EXIT.
           EXIT.

      * GV-0193 - HEADER NOW CARRIES THE SYSTEM TYPE OFF THE CONTROL
      * CARD (IT WAS DECLARED ON CHKCARD BUT NEVER MOVED ANYWHERE),
      * AND THE REGULATION(S) LINE IS BUILT BY 705-ADD-ONE-REGULATION
      * OVER THE FULL CTL-REG-COUNT INSTEAD OF JUST PRINTING ENTRY 1 -
      * A COMBINED-MODE RUN WAS REPORTING ITSELF AS SINGLE-REGULATION
       700-WRITE-HEADER.
           MOVE "700-WRITE-HEADER" TO PARA-NAME.
           MOVE SPACES TO WS-HDR-LINE-1, WS-HDR-LINE-2.
           STRING "COMPLIANCE CHECKLIST FOR " RES-SYS-NAME
                  "  RISK LEVEL: " RES-RISK-LEVEL
                  "  SYSTEM TYPE: " CTL-SYSTEM-TYPE
               DELIMITED BY SIZE INTO WS-HDR-LINE-1.
           MOVE 1 TO WS-HDR-PTR.
           STRING "REGULATION(S): "
               DELIMITED BY SIZE INTO WS-HDR-LINE-2
               WITH POINTER WS-HDR-PTR.
           PERFORM 705-ADD-ONE-REGULATION THRU 705-EXIT
               VARYING WS-REG-IDX FROM 1 BY 1
               UNTIL WS-REG-IDX > CTL-REG-COUNT.
           WRITE CHK-PRINT-LINE FROM WS-HDR-LINE-1.
           WRITE CHK-PRINT-LINE FROM WS-HDR-LINE-2.
       700-EXIT.
           EXIT.

       705-ADD-ONE-REGULATION.
           MOVE "705-ADD-ONE-REGULATION" TO PARA-NAME.
           IF WS-REG-IDX > 1
               STRING ", "
                   DELIMITED BY SIZE INTO WS-HDR-LINE-2
                   WITH POINTER WS-HDR-PTR
           END-IF.
           STRING CTL-REGULATION (WS-REG-IDX)
               DELIMITED BY SPACE INTO WS-HDR-LINE-2
               WITH POINTER WS-HDR-PTR.
       705-EXIT.
           EXIT.

      * BR-12/REPORTS - FOUR PASSES, ONE PER PRIORITY, EACH STARTING
      * WITH A "<PRIORITY> PRIORITY" HEADING IF ANY ROWS QUALIFY
       300-WRITE-PRIORITY-BREAK.
           MOVE "300-WRITE-PRIORITY-BREAK" TO PARA-NAME.
           PERFORM 310-WRITE-ONE-PRIORITY THRU 310-EXIT
               VARYING WS-PRI-IDX FROM 1 BY 1
               UNTIL WS-PRI-IDX > 4.
       300-EXIT.
           EXIT.

       310-WRITE-ONE-PRIORITY.
           MOVE "310-WRITE-ONE-PRIORITY" TO PARA-NAME.
           MOVE ZERO TO WS-REG-MATCHES.
           PERFORM 315-CHECK-ONE-SEL-ROW THRU 315-EXIT
               VARYING WS-SEL-IDX FROM 1 BY 1
               UNTIL WS-SEL-IDX > WS-SELECTED-COUNT.
       310-EXIT.
           EXIT.

       315-CHECK-ONE-SEL-ROW.
           MOVE "315-CHECK-ONE-SEL-ROW" TO PARA-NAME.
           IF WS-SEL-PRIORITY (WS-SEL-IDX) =
                   WS-PRI-NAME (WS-PRI-IDX)
               IF WS-REG-MATCHES = ZERO
                   PERFORM 320-WRITE-PRIORITY-HDG THRU 320-EXIT
               END-IF
               ADD 1 TO WS-REG-MATCHES
               PERFORM 330-WRITE-ITEM-DETAIL THRU 330-EXIT
           END-IF.
       315-EXIT.
           EXIT.

       320-WRITE-PRIORITY-HDG.
           MOVE "320-WRITE-PRIORITY-HDG" TO PARA-NAME.
           MOVE SPACES TO WS-BREAK-LINE.
           STRING WS-PRI-NAME (WS-PRI-IDX) " PRIORITY"
               DELIMITED BY SIZE INTO WS-BREAK-LINE.
           WRITE CHK-PRINT-LINE FROM WS-BREAK-LINE.
       320-EXIT.
           EXIT.

       330-WRITE-ITEM-DETAIL.
           MOVE "330-WRITE-ITEM-DETAIL" TO PARA-NAME.
           MOVE SPACES TO WS-DETAIL-LINE.
           IF WS-SEL-COMPLETED (WS-SEL-IDX) = "Y"
               STRING "  [X] " WS-SEL-ID (WS-SEL-IDX) "  "
                      WS-SEL-REQUIREMENT (WS-SEL-IDX)
                   DELIMITED BY SIZE INTO WS-DETAIL-LINE
           ELSE
               STRING "  [ ] " WS-SEL-ID (WS-SEL-IDX) "  "
                      WS-SEL-REQUIREMENT (WS-SEL-IDX)
                   DELIMITED BY SIZE INTO WS-DETAIL-LINE
           END-IF.
           WRITE CHK-PRINT-LINE FROM WS-DETAIL-LINE.
           MOVE SPACES TO WS-DETAIL-LINE.
           STRING "        " WS-SEL-DESCRIPTION (WS-SEL-IDX)
                  "  (" WS-SEL-ARTICLE (WS-SEL-IDX) ")"
               DELIMITED BY SIZE INTO WS-DETAIL-LINE.
           WRITE CHK-PRINT-LINE FROM WS-DETAIL-LINE.
           ADD 1 TO WS-ITEMS-WRITTEN.
       330-EXIT.
           EXIT.

      * BR-13 - COMPLETION PERCENTAGE AND CRITICAL-COMPLIANCE FLAG,
      * PLUS THE PENDING-ID LISTS
       500-COMPLIANCE-ANALYSIS.
           MOVE "500-COMPLIANCE-ANALYSIS" TO PARA-NAME.
           MOVE ZERO TO CMP-TOTAL-ITEMS, CMP-COMPLETED,
                        CMP-CRIT-TOTAL, CMP-CRIT-DONE,
                        CMP-COMPLETION-PCT, CMP-PND-IDX, CMP-PCR-IDX.
           MOVE "Y" TO CMP-IS-COMPLIANT, CMP-CRIT-COMPLIANT.
           PERFORM 505-ANALYZE-ONE-SEL-ROW THRU 505-EXIT
               VARYING WS-SEL-IDX FROM 1 BY 1
               UNTIL WS-SEL-IDX > WS-SELECTED-COUNT.
           IF CMP-TOTAL-ITEMS > ZERO
               COMPUTE WS-CMP-PCT-WORK ROUNDED =
                   (CMP-COMPLETED / CMP-TOTAL-ITEMS) * 100
               MOVE WS-CMP-PCT-WORK TO CMP-COMPLETION-PCT
           END-IF.
           MOVE SPACES TO WS-DETAIL-LINE.
           STRING "COMPLETION: " CMP-COMPLETION-PCT "  PERCENT   "
                  "COMPLIANT: " CMP-IS-COMPLIANT
                  "  CRITICAL COMPLIANT: " CMP-CRIT-COMPLIANT
               DELIMITED BY SIZE INTO WS-DETAIL-LINE.
           WRITE CHK-PRINT-LINE FROM WS-DETAIL-LINE.
       500-EXIT.
           EXIT.

       505-ANALYZE-ONE-SEL-ROW.
           MOVE "505-ANALYZE-ONE-SEL-ROW" TO PARA-NAME.
           ADD 1 TO CMP-TOTAL-ITEMS.
           IF WS-SEL-PRIORITY (WS-SEL-IDX) = "CRITICAL"
               ADD 1 TO CMP-CRIT-TOTAL
           END-IF.
           IF WS-SEL-COMPLETED (WS-SEL-IDX) = "Y"
               ADD 1 TO CMP-COMPLETED
               IF WS-SEL-PRIORITY (WS-SEL-IDX) = "CRITICAL"
                   ADD 1 TO CMP-CRIT-DONE
               END-IF
           ELSE
               MOVE "N" TO CMP-IS-COMPLIANT
               IF CMP-PND-IDX < 12
                   SET CMP-PND-IDX UP BY 1
                   MOVE WS-SEL-ID (WS-SEL-IDX)
                                   TO CMP-PENDING-ID (CMP-PND-IDX)
               END-IF
               IF WS-SEL-PRIORITY (WS-SEL-IDX) = "CRITICAL"
                   MOVE "N" TO CMP-CRIT-COMPLIANT
                   IF CMP-PCR-IDX < 12
                       SET CMP-PCR-IDX UP BY 1
                       MOVE WS-SEL-ID (WS-SEL-IDX) TO
                           CMP-PENDING-CRIT-ID (CMP-PCR-IDX)
                   END-IF
               END-IF
           END-IF.
       505-EXIT.
           EXIT.

       600-WRITE-CHKLIST-AUDIT.
           MOVE "600-WRITE-CHKLIST-AUDIT" TO PARA-NAME.
           MOVE RES-SYS-NAME TO WS-APD-SYSTEM-NAME.
           MOVE SPACES TO WS-APD-DETAILS.
           STRING "CHECKLIST GENERATED - " CTL-REGULATION (1)
                  "  ITEMS: " CMP-TOTAL-ITEMS
               DELIMITED BY SIZE INTO WS-APD-DETAILS.
           MOVE WS-LAST-ID       TO WS-APD-PREV-ID.
           MOVE WS-LAST-CHECKSUM TO WS-APD-PREV-CHECKSUM.
           CALL "APNDAUD" USING WS-APD-REQUEST, WS-APD-RESULT.
           MOVE WS-APD-NEW-ID       TO WS-LAST-ID.
           MOVE WS-APD-NEW-CHECKSUM TO WS-LAST-CHECKSUM.
       600-EXIT.
           EXIT.

       900-CLEANUP.
           MOVE "900-CLEANUP" TO PARA-NAME.
           MOVE SPACES TO WS-DETAIL-LINE.
           STRING "SYSTEMS READ: " WS-SYSTEMS-READ
                  "  CHECKLISTS WRITTEN: " WS-CHECKLISTS-WRITTEN
                  "  ITEMS WRITTEN: " WS-ITEMS-WRITTEN
               DELIMITED BY SIZE INTO WS-DETAIL-LINE.
           WRITE CHK-PRINT-LINE FROM WS-DETAIL-LINE.
           CLOSE CHKCRD, ASMTDRV, CHKRPT.
       900-EXIT.
           EXIT.
