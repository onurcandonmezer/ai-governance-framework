      ******************************************************************
      * CTLCARD  -  AUDITLOG BATCH CONTROL CARD                        *
      *             ONE CARD-IMAGE RECORD PER RUN, READ AT             *
      *             HOUSEKEEPING TIME, TAKES THE PLACE OF THE HOST     *
      *             SHELL'S COMMAND-LINE FLAGS - THIS SHOP DRIVES      *
      *             BATCH MODE SELECTION FROM A CONTROL FILE, NOT      *
      *             FROM PARMS.                                        *
      ******************************************************************
       01  AUDIT-CONTROL-CARD.
           05  CTL-MODE                    PIC X(06).
               88  CTL-MODE-LOG                VALUE "LOG   ".
               88  CTL-MODE-QUERY              VALUE "QUERY ".
               88  CTL-MODE-VERIFY             VALUE "VERIFY".
               88  CTL-MODE-EXPORT             VALUE "EXPORT".
           05  CTL-EVENT-TYPE               PIC X(22).
           05  CTL-SYSTEM-NAME              PIC X(30).
           05  CTL-ACTOR                    PIC X(20).
           05  CTL-DETAILS                  PIC X(60).
           05  CTL-FILTER-SYSTEM            PIC X(30).
           05  CTL-FILTER-EVENT-TYPE        PIC X(22).
           05  CTL-FILTER-MIN-TS            PIC X(20).
           05  CTL-LIMIT                    PIC 9(04).
           05  FILLER                       PIC X(10).
