       IDENTIFICATION DIVISION.
      ******************************************************************
       PROGRAM-ID.  APNDAUD.
       AUTHOR. JON SAYLES.
       INSTALLATION. COBOL DEVELOPMENT CENTER.
       DATE-WRITTEN. 03/14/91.
       DATE-COMPILED. 03/14/91.
       SECURITY. NON-CONFIDENTIAL.

      ******************************************************************
      *REMARKS.
      *
      *          SHARED AUDIT-TRAIL APPEND ROUTINE.  CALLED BY
      *          RISKASMT (RISK_ASSESSMENT EVENTS), CHKLGEN
      *          (COMPLIANCE_CHECK EVENTS) AND AUDITLOG'S OWN LOG
      *          MODE SO ALL THREE SHARE THE SAME APPEND LOGIC AND
      *          THE TRAIL CANNOT GET OUT OF STEP BETWEEN THEM.
      *
      *          ASSIGNS THE NEXT SEQUENTIAL ID, STAMPS THE
      *          TIMESTAMP, TAKES THE LAST-ASSIGNED ID AND CHECKSUM
      *          CARRIED FORWARD BY THE CALLER (THE CALLER'S OWN
      *          "LAST WRITTEN" WORKING STORAGE, NOT A RE-READ OF
      *          THE FILE - THE FILE IS OPEN EXTEND AND CANNOT BE
      *          READ BACK ON THIS SYSTEM), CALLS CKSUM, AND WRITES
      *          ONE RECORD.  THE CALLER IS RESPONSIBLE FOR SEEDING
      *          APD-PREV-ID/APD-PREV-CHECKSUM FROM THE LAST RECORD
      *          ON THE TRAIL (ZERO IF THE TRAIL IS EMPTY) BEFORE
      *          THE FIRST CALL OF A RUN - SEE 070-READ-LAST-AUDIT
      *          IN RISKASMT/CHKLGEN/AUDITLOG.
      *
      ******************************************************************
      * CHANGE LOG
      *----------------------------------------------------------------
      * DATE     BY   REQUEST    DESCRIPTION
      *----------------------------------------------------------------
      * 031491   JS   GV-0002    ORIGINAL CODING
      * 042291   JS   GV-0009    ADDED PREV-CHECKSUM PASSTHROUGH
      * 071592   TGD  GV-0031    GUARD AGAINST AUD-ID WRAP AT 999999
      * 030694   JS   GV-0059    CALL TO CKSUM MOVED AHEAD OF THE
      *                          WRITE SO A BAD CHECKSUM CANNOT BE
      *                          WRITTEN TO THE TRAIL
      * 112495   RS   GV-0074    TIMESTAMP NOW BUILT FROM ACCEPT FROM
      *                          DATE/TIME, NOT A HARDCODED STRING
      * 081897   TGD  GV-0088    ADDED RETURN-CD OUTPUT FOR CALLER
      *                          ERROR CHECKING
      * 112298   JS   GV-0101    Y2K - ACCEPT FROM DATE RETURNS A
      *                          2-DIGIT YEAR; CENTURY WINDOW SET TO
      *                          20XX FOR YY LESS THAN 50
      * 020499   RS   GV-0104    Y2K SIGN-OFF RECORDED
      * 092501   TGD  GV-0122    REVIEWED CENTURY WINDOW, NO CHANGE
      * 051503   JS   GV-0138    COMMENT CLEANUP ONLY
      * 100206   RS   GV-0171    ADDED COMP USAGE REVIEW PER SHOP
      *                          STANDARD ON AUD-ID-WORK
      * 042109   TGD  GV-0188    AUD-ID NO LONGER KEPT IN A WORKING-
      *                          STORAGE COUNTER LOCAL TO THIS ROUTINE
      *                          - A SECOND JOB STEP IN THE SAME RUN
      *                          RESTARTED IDS AT 1 AND DUPLICATED
      *                          THEM ON THE TRAIL.  APD-PREV-ID IS
      *                          NOW CALLER-SUPPLIED, SAME PATTERN AS
      *                          APD-PREV-CHECKSUM
      *----------------------------------------------------------------

       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SOURCE-COMPUTER. IBM-390.
       OBJECT-COMPUTER. IBM-390.
       SPECIAL-NAMES.
           C01 IS NEXT-PAGE.

       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
           SELECT AUDTRL
           ASSIGN TO UT-S-AUDTRL
             ACCESS MODE IS SEQUENTIAL
             FILE STATUS IS TRL-FCODE.

       DATA DIVISION.
       FILE SECTION.

      ****** APPEND-ONLY AUDIT TRAIL - OPENED EXTEND BY THIS ROUTINE
      ****** EXISTING RECORDS ARE NEVER REWRITTEN, PER BR-11
       FD  AUDTRL
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           BLOCK CONTAINS 0 RECORDS
           DATA RECORD IS AUDIT-EVENT-REC.
       COPY AUDEVT.

       WORKING-STORAGE SECTION.
       01  FILE-STATUS-CODES.
           05  TRL-FCODE               PIC X(02).
               88  TRL-WRITE-OK            VALUE SPACES.
           05  FILLER                  PIC X(08).

       01  WS-DATE-TIME-WORK.
           05  WS-DT-YY                PIC 9(02).
           05  WS-DT-MM                PIC 9(02).
           05  WS-DT-DD                PIC 9(02).
           05  WS-DT-HH                PIC 9(02).
           05  WS-DT-MIN               PIC 9(02).
           05  WS-DT-SS                PIC 9(02).
           05  WS-DT-HUNDREDTHS        PIC 9(02).
           05  FILLER                  PIC X(08).

      * REDEFINITION #1 - ACCEPT FROM DATE RETURNS ALL SIX FIELDS
      * PACKED TOGETHER; THE GROUP VIEW LETS A SINGLE ACCEPT LOAD
      * ALL SIX WITHOUT A SEPARATE MOVE PER FIELD
       01  WS-DATE-WORK                PIC 9(06).
       01  WS-DATE-WORK-R REDEFINES WS-DATE-WORK.
           05  WS-DATE-YY              PIC 9(02).
           05  WS-DATE-MM              PIC 9(02).
           05  WS-DATE-DD              PIC 9(02).

       01  WS-TIME-WORK                PIC 9(08).
      * REDEFINITION #2 - TIME-OF-DAY BREAKDOWN
       01  WS-TIME-WORK-R REDEFINES WS-TIME-WORK.
           05  WS-TIME-HH              PIC 9(02).
           05  WS-TIME-MIN             PIC 9(02).
           05  WS-TIME-SS              PIC 9(02).
           05  WS-TIME-HUNDREDTHS      PIC 9(02).

       01  WS-CENTURY                  PIC 9(02) COMP VALUE 20.
       01  WS-BUILT-TIMESTAMP          PIC X(20).
      * REDEFINITION #3 - THE TIMESTAMP IS BUILT BYTE-BY-BYTE BELOW;
      * THE GROUP VIEW MAKES THE CONSTANT PUNCTUATION EASY TO MOVE
       01  WS-TIMESTAMP-PARTS REDEFINES WS-BUILT-TIMESTAMP.
           05  WS-TSP-YEAR             PIC 9(04).
           05  WS-TSP-DASH1            PIC X(01).
           05  WS-TSP-MONTH            PIC 9(02).
           05  WS-TSP-DASH2            PIC X(01).
           05  WS-TSP-DAY              PIC 9(02).
           05  WS-TSP-TEE              PIC X(01).
           05  WS-TSP-HOUR             PIC 9(02).
           05  WS-TSP-COLON1           PIC X(01).
           05  WS-TSP-MINUTE           PIC 9(02).
           05  WS-TSP-COLON2           PIC X(01).
           05  WS-TSP-SECOND           PIC 9(02).
           05  WS-TSP-ZULU             PIC X(01).

       01  WS-CKSUM-REC.
           05  WS-CKS-TIMESTAMP        PIC X(20).
           05  WS-CKS-EVENT-TYPE       PIC X(22).
           05  WS-CKS-SYSTEM-NAME      PIC X(30).
           05  WS-CKS-ACTOR            PIC X(20).
           05  WS-CKS-DETAILS          PIC X(60).
           05  WS-CKS-PREV-CHECKSUM    PIC 9(09).
           05  FILLER                  PIC X(05).
       01  WS-CKS-RESULT               PIC 9(09).

       COPY ABENDREC.

       LINKAGE SECTION.
       01  APD-REQUEST.
           05  APD-EVENT-TYPE          PIC X(22).
           05  APD-SYSTEM-NAME         PIC X(30).
           05  APD-ACTOR               PIC X(20).
           05  APD-DETAILS             PIC X(60).
           05  APD-PREV-ID             PIC 9(06).
           05  APD-PREV-CHECKSUM       PIC 9(09).
       01  APD-RESULT.
           05  APD-NEW-ID              PIC 9(06).
           05  APD-NEW-CHECKSUM        PIC 9(09).
           05  APD-RETURN-CD           PIC S9(04) COMP.

       PROCEDURE DIVISION USING APD-REQUEST, APD-RESULT.
           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
           PERFORM 050-ASSIGN-ID THRU 050-EXIT.
           PERFORM 100-BUILD-TIMESTAMP THRU 100-EXIT.
           PERFORM 200-COMPUTE-CHECKSUM THRU 200-EXIT.
           PERFORM 700-WRITE-EVENT THRU 700-EXIT.
           PERFORM 850-CLOSE-FILES THRU 850-EXIT.
           GOBACK.

       000-HOUSEKEEPING.
           MOVE "000-HOUSEKEEPING" TO PARA-NAME.
           MOVE ZERO TO APD-RETURN-CD.
           OPEN EXTEND AUDTRL.
       000-EXIT.
           EXIT.

      * APD-PREV-ID IS CALLER-SUPPLIED (GV-0188) - GV-0031 GUARD
      * AGAINST WRAP AT 999999 STILL APPLIES TO THE SUPPLIED VALUE
       050-ASSIGN-ID.
           MOVE "050-ASSIGN-ID" TO PARA-NAME.
           IF APD-PREV-ID >= 999999
               MOVE "AUD-ID SEQUENCE EXHAUSTED" TO ABEND-REASON
               MOVE 999999 TO EXPECTED-VAL
               MOVE APD-PREV-ID TO ACTUAL-VAL
               DISPLAY "*** ABNORMAL END - " ABEND-REASON
                   UPON CONSOLE
               CALL "ABORT".
           COMPUTE APD-NEW-ID = APD-PREV-ID + 1.
       050-EXIT.
           EXIT.

      * ACCEPT FROM DATE/TIME - NO FUNCTION CURRENT-DATE ON THIS
      * SHOP'S APPROVED LIST; ACCEPT IS THE 1970S/80S EQUIVALENT
       100-BUILD-TIMESTAMP.
           MOVE "100-BUILD-TIMESTAMP" TO PARA-NAME.
           ACCEPT WS-DATE-WORK FROM DATE.
           ACCEPT WS-TIME-WORK FROM TIME.

           IF WS-DATE-YY < 50
               COMPUTE WS-TSP-YEAR = (WS-CENTURY * 100) + WS-DATE-YY
           ELSE
               COMPUTE WS-TSP-YEAR = ((WS-CENTURY - 1) * 100)
                                      + WS-DATE-YY.
           MOVE WS-DATE-MM   TO WS-TSP-MONTH.
           MOVE WS-DATE-DD   TO WS-TSP-DAY.
           MOVE WS-TIME-HH   TO WS-TSP-HOUR.
           MOVE WS-TIME-MIN  TO WS-TSP-MINUTE.
           MOVE WS-TIME-SS   TO WS-TSP-SECOND.
           MOVE "-" TO WS-TSP-DASH1.
           MOVE "-" TO WS-TSP-DASH2.
           MOVE "T" TO WS-TSP-TEE.
           MOVE ":" TO WS-TSP-COLON1.
           MOVE ":" TO WS-TSP-COLON2.
           MOVE "Z" TO WS-TSP-ZULU.
       100-EXIT.
           EXIT.

       200-COMPUTE-CHECKSUM.
           MOVE "200-COMPUTE-CHECKSUM" TO PARA-NAME.
           MOVE WS-BUILT-TIMESTAMP  TO WS-CKS-TIMESTAMP.
           MOVE APD-EVENT-TYPE      TO WS-CKS-EVENT-TYPE.
           MOVE APD-SYSTEM-NAME     TO WS-CKS-SYSTEM-NAME.
           MOVE APD-ACTOR           TO WS-CKS-ACTOR.
           MOVE APD-DETAILS         TO WS-CKS-DETAILS.
           MOVE APD-PREV-CHECKSUM   TO WS-CKS-PREV-CHECKSUM.
           CALL "CKSUM" USING WS-CKSUM-REC, WS-CKS-RESULT.
       200-EXIT.
           EXIT.

       700-WRITE-EVENT.
           MOVE "700-WRITE-EVENT" TO PARA-NAME.
           MOVE APD-NEW-ID          TO AUD-ID.
           MOVE APD-EVENT-TYPE      TO AUD-EVENT-TYPE.
           MOVE APD-SYSTEM-NAME     TO AUD-SYSTEM-NAME.
           MOVE APD-ACTOR           TO AUD-ACTOR.
           MOVE APD-DETAILS         TO AUD-DETAILS.
           MOVE WS-BUILT-TIMESTAMP  TO AUD-TIMESTAMP.
           MOVE APD-PREV-CHECKSUM   TO AUD-PREV-CHECKSUM.
           MOVE WS-CKS-RESULT       TO AUD-CHECKSUM.
           WRITE AUDIT-EVENT-REC.
           IF NOT TRL-WRITE-OK
               MOVE 8 TO APD-RETURN-CD
               GO TO 700-EXIT.
           MOVE WS-CKS-RESULT TO APD-NEW-CHECKSUM.
       700-EXIT.
           EXIT.

       850-CLOSE-FILES.
           MOVE "850-CLOSE-FILES" TO PARA-NAME.
           CLOSE AUDTRL.
       850-EXIT.
           EXIT.
