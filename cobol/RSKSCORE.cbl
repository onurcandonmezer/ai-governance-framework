       IDENTIFICATION DIVISION.
      ******************************************************************
       PROGRAM-ID.  RSKSCORE.
       AUTHOR. R SEIDLER.
       INSTALLATION. COBOL DEVELOPMENT CENTER.
       DATE-WRITTEN. 02/08/89.
       DATE-COMPILED. 02/08/89.
       SECURITY. NON-CONFIDENTIAL.

      ******************************************************************
      *REMARKS.
      *
      *          TAKES THE FIVE DIMENSION SCORES SCORED BY RISKASMT
      *          (DOMAIN, DATA SENSITIVITY, AUTONOMY, POPULATION,
      *          SAFETY) AND THE PROHIBITED-DOMAIN FLAG, AND RETURNS
      *          THE WEIGHTED COMPOSITE SCORE, THE RISK LEVEL AND
      *          THE EU AI ACT CATEGORY TEXT.
      *
      *          WEIGHTS ARE FIXED BY BR-6 AND ARE NOT A CALLER
      *          PARAMETER - DOMAIN 25%, DATA 20%, AUTONOMY 20%,
      *          POPULATION 15%, SAFETY 20%.
      *
      *          BR-8 CATEGORY TEXT ALSO DEPENDS ON THE HIGH-RISK-
      *          DOMAIN FLAG, NOT JUST THE RISK LEVEL - A LIMITED OR
      *          MINIMAL SCORE ON A HIGH-RISK DOMAIN STILL FALLS
      *          UNDER ANNEX III.
      *
      ******************************************************************
      * CHANGE LOG
      *----------------------------------------------------------------
      * DATE     BY   REQUEST    DESCRIPTION
      *----------------------------------------------------------------
      * 020889   RS   GV-0001    ORIGINAL CODING
      * 091590   RS   GV-0014    ROUNDING CHANGED FROM TRUNCATE TO
      *                          ROUND-HALF-UP PER AUDIT FINDING
      * 040293   TGD  GV-0040    PROHIBITED-DOMAIN OVERRIDE ADDED -
      *                          SCORE IS IGNORED WHEN DOM-IS-PROHIBITED
      * 061595   JS   GV-0077    EU CATEGORY TEXT TABLE EXPANDED
      * 112398   RS   GV-0102    Y2K REVIEW - NO DATE FIELDS IN THIS
      *                          ROUTINE, NO CHANGE REQUIRED
      * 021699   TGD  GV-0105    Y2K SIGN-OFF RECORDED
      * 083001   JS   GV-0119    BOUNDARY REVIEW - CONFIRMED 70 AND 40
      *                          ARE INCLUSIVE LOWER BOUNDS PER BR-7
      * 050704   RS   GV-0149    COMMENT CLEANUP, NO LOGIC CHANGE
      * 091906   JS   GV-0164    CATEGORY TEXT NOW ALSO KEYS OFF THE
      *                          HIGH-RISK-DOMAIN FLAG, NOT RISK LEVEL
      *                          ALONE - LIMITED-SCORING HIGH-RISK
      *                          DOMAINS WERE MISCATEGORIZED
      * 031108   RS   GV-0191    EXTENDED-SUM WHOLE/FRACTION OVERLAY
      *                          REMOVED - IT READ PACKED BYTES AS
      *                          ZONED DIGITS AND OVERRAN THE 5-BYTE
      *                          COMP-3 FIELD WITH A 9-BYTE REDEFINES.
      *                          150-ROUND-TO-HUNDREDTHS NOW ROUNDS
      *                          THE V9999 FIELD DIRECTLY.  ALSO ADDED
      *                          060-VALIDATE-SCORES TO CHECK INCOMING
      *                          DIMENSION SCORES AGAINST THE 100.00
      *                          UPPER BOUND.
      *----------------------------------------------------------------

       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SOURCE-COMPUTER. IBM-390.
       OBJECT-COMPUTER. IBM-390.
       SPECIAL-NAMES.
           C01 IS NEXT-PAGE.

       DATA DIVISION.
       WORKING-STORAGE SECTION.

      * WEIGHTS PER BR-6 - CARRIED AS V99 DECIMALS, NOT PERCENTAGES
       01  WS-WEIGHT-TABLE.
           05  WS-WT-DOMAIN            PIC 9V999 VALUE 0.250.
           05  WS-WT-DATA              PIC 9V999 VALUE 0.200.
           05  WS-WT-AUTONOMY          PIC 9V999 VALUE 0.200.
           05  WS-WT-POPULATION        PIC 9V999 VALUE 0.150.
           05  WS-WT-SAFETY            PIC 9V999 VALUE 0.200.
           05  FILLER                  PIC X(08).

      * REDEFINITION #1 - THE FIVE WEIGHTS VIEWED AS A TABLE SO
      * 050-VERIFY-WEIGHTS CAN FOOT THEM IN A LOOP INSTEAD OF FIVE
      * SEPARATE ADD STATEMENTS
       01  WS-WEIGHT-TABLE-R REDEFINES WS-WEIGHT-TABLE.
           05  WS-WT-ENTRY OCCURS 5 TIMES
                           INDEXED BY WS-WT-IDX
                           PIC 9V999.

       01  WS-WEIGHT-FOOT               PIC 9V999 COMP-3.

       01  WS-EXTENDED-SUM             PIC 9(05)V9999 COMP-3.

       01  WS-ROUND-WORK                PIC 9(03)V99 COMP-3.

       COPY ABENDREC.

       LINKAGE SECTION.
       01  RSK-REQUEST.
           05  RSK-DOMAIN-SCORE        PIC 9(03)V99.
           05  RSK-DATA-SCORE          PIC 9(03)V99.
           05  RSK-AUTONOMY-SCORE      PIC 9(03)V99.
           05  RSK-POPULATION-SCORE    PIC 9(03)V99.
           05  RSK-SAFETY-SCORE        PIC 9(03)V99.
           05  RSK-PROHIBITED-SW       PIC X(01).
               88  RSK-IS-PROHIBITED       VALUE "Y".
           05  RSK-HIGH-RISK-SW        PIC X(01).
               88  RSK-IS-HIGH-RISK-DOM    VALUE "Y".

      * REDEFINITION #2 - THE FIVE DIMENSION SCORES VIEWED AS A TABLE
      * SO 060-VALIDATE-SCORES CAN CHECK EACH ONE FALLS IN THE 000.00
      * TO 100.00 RANGE IN A LOOP, THE SAME WAY 050-VERIFY-WEIGHTS
      * FOOTS THE WEIGHT TABLE ABOVE
       01  RSK-REQUEST-R REDEFINES RSK-REQUEST.
           05  RSK-SCORE-ENTRY OCCURS 5 TIMES
                           INDEXED BY RSK-SC-IDX
                           PIC 9(03)V99.
           05  FILLER                  PIC X(02).

       01  RSK-RESULT.
           05  RSK-COMPOSITE-SCORE     PIC 9(03)V99.
           05  RSK-RISK-LEVEL          PIC X(12).
           05  RSK-EU-CATEGORY         PIC X(50).

      * REDEFINITION #3 - FIRST BYTE OF THE RISK-LEVEL FIELD, USED
      * BY 200-DETERMINE-LEVEL TO BLANK-FILL A FRESH RESULT AREA
      * WITHOUT A SEPARATE MOVE SPACES TO THE WHOLE GROUP
       01  RSK-RESULT-R REDEFINES RSK-RESULT.
           05  RSK-SCORE-BYTES         PIC X(05).
           05  RSK-LEVEL-FIRST-BYTE    PIC X(01).
           05  FILLER                  PIC X(61).

       PROCEDURE DIVISION USING RSK-REQUEST, RSK-RESULT.
           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
           PERFORM 050-VERIFY-WEIGHTS THRU 050-EXIT.
           PERFORM 060-VALIDATE-SCORES THRU 060-EXIT.
           PERFORM 100-COMPUTE-COMPOSITE THRU 100-EXIT.
           PERFORM 200-DETERMINE-LEVEL THRU 200-EXIT.
           PERFORM 300-DETERMINE-CATEGORY THRU 300-EXIT.
           GOBACK.

       000-HOUSEKEEPING.
           MOVE "000-HOUSEKEEPING" TO PARA-NAME.
           MOVE ZERO TO WS-EXTENDED-SUM.
           MOVE ZERO TO RSK-COMPOSITE-SCORE.
           MOVE SPACES TO RSK-RISK-LEVEL, RSK-EU-CATEGORY.
       000-EXIT.
           EXIT.

      * DEFENSIVE CHECK THAT THE FIVE BR-6 WEIGHTS STILL FOOT TO
      * 1.000 - CAUGHT A MISTYPED WEIGHT DURING THE GV-0164 CHANGE
      * AND KEPT IN PLACE SINCE
       050-VERIFY-WEIGHTS.
           MOVE "050-VERIFY-WEIGHTS" TO PARA-NAME.
           MOVE ZERO TO WS-WEIGHT-FOOT.
           PERFORM 055-FOOT-ONE-WEIGHT THRU 055-EXIT
               VARYING WS-WT-IDX FROM 1 BY 1
               UNTIL WS-WT-IDX > 5.
           IF WS-WEIGHT-FOOT NOT = 1.000
               MOVE "BR-6 WEIGHT TABLE" TO ABEND-REASON
               MOVE 1.000 TO EXPECTED-VAL
               MOVE WS-WEIGHT-FOOT TO ACTUAL-VAL
               DISPLAY "*** ABNORMAL END - " ABEND-REASON
                   UPON CONSOLE
               CALL "ABORT".
       050-EXIT.
           EXIT.

       055-FOOT-ONE-WEIGHT.
           MOVE "055-FOOT-ONE-WEIGHT" TO PARA-NAME.
           ADD WS-WT-ENTRY (WS-WT-IDX) TO WS-WEIGHT-FOOT.
       055-EXIT.
           EXIT.

      * GV-0191 - DEFENSIVE CHECK THAT EACH OF THE FIVE DIMENSION
      * SCORES HANDED IN BY RISKASMT FALLS IN THE 000.00-100.00
      * RANGE BEFORE THEY ARE WEIGHTED - CAUGHT DURING THE SAME
      * REVIEW THAT FOUND THE EXTENDED-SUM OVERLAY BUG BELOW
       060-VALIDATE-SCORES.
           MOVE "060-VALIDATE-SCORES" TO PARA-NAME.
           PERFORM 065-CHECK-ONE-SCORE THRU 065-EXIT
               VARYING RSK-SC-IDX FROM 1 BY 1
               UNTIL RSK-SC-IDX > 5.
       060-EXIT.
           EXIT.

       065-CHECK-ONE-SCORE.
           MOVE "065-CHECK-ONE-SCORE" TO PARA-NAME.
           IF RSK-SCORE-ENTRY (RSK-SC-IDX) > 100.00
               MOVE "DIMENSION SCORE RANGE" TO ABEND-REASON
               MOVE 100.00 TO EXPECTED-VAL
               MOVE RSK-SCORE-ENTRY (RSK-SC-IDX) TO ACTUAL-VAL
               DISPLAY "*** ABNORMAL END - " ABEND-REASON
                   UPON CONSOLE
               CALL "ABORT".
       065-EXIT.
           EXIT.

       100-COMPUTE-COMPOSITE.
           MOVE "100-COMPUTE-COMPOSITE" TO PARA-NAME.
           COMPUTE WS-EXTENDED-SUM ROUNDED =
                 (RSK-DOMAIN-SCORE     * WS-WT-DOMAIN)
               + (RSK-DATA-SCORE       * WS-WT-DATA)
               + (RSK-AUTONOMY-SCORE   * WS-WT-AUTONOMY)
               + (RSK-POPULATION-SCORE * WS-WT-POPULATION)
               + (RSK-SAFETY-SCORE     * WS-WT-SAFETY).
           PERFORM 150-ROUND-TO-HUNDREDTHS THRU 150-EXIT.
       100-EXIT.
           EXIT.

      * COMP-3 ROUNDED ABOVE LEFT WS-EXTENDED-SUM AT 4 DECIMALS; THIS
      * STEP ROUNDS HALF-UP AT THE HUNDREDTHS PLACE BR-6 CALLS FOR.
      * GV-0191 - DROPPED THE OLD WHOLE/FRACTION OVERLAY ON THE
      * COMP-3 SUM (PACKED BYTES READ AS IF THEY WERE ZONED DIGITS,
      * AND SIZED FOR 5 DISPLAY DIGITS OVER A 5-BYTE PACKED FIELD) -
      * COMPUTE ROUNDED ON THE V9999 FIELD DIRECTLY DOES THE SAME
      * HALF-UP ROUNDING WITHOUT AN OVERLAY TO GET WRONG.
       150-ROUND-TO-HUNDREDTHS.
           MOVE "150-ROUND-TO-HUNDREDTHS" TO PARA-NAME.
           COMPUTE WS-ROUND-WORK ROUNDED = WS-EXTENDED-SUM.
           MOVE WS-ROUND-WORK TO RSK-COMPOSITE-SCORE.
       150-EXIT.
           EXIT.

       200-DETERMINE-LEVEL.
           MOVE "200-DETERMINE-LEVEL" TO PARA-NAME.
           IF RSK-IS-PROHIBITED
               MOVE "UNACCEPTABLE" TO RSK-RISK-LEVEL
               GO TO 200-EXIT.
           IF RSK-COMPOSITE-SCORE >= 70.00
               MOVE "HIGH        " TO RSK-RISK-LEVEL
           ELSE
               IF RSK-COMPOSITE-SCORE >= 40.00
                   MOVE "LIMITED     " TO RSK-RISK-LEVEL
               ELSE
                   MOVE "MINIMAL     " TO RSK-RISK-LEVEL.
       200-EXIT.
           EXIT.

       300-DETERMINE-CATEGORY.
           MOVE "300-DETERMINE-CATEGORY" TO PARA-NAME.
           IF RSK-RISK-LEVEL = "UNACCEPTABLE"
               MOVE "ARTICLE 5 - PROHIBITED AI PRACTICES"
                   TO RSK-EU-CATEGORY
           ELSE
           IF RSK-RISK-LEVEL = "HIGH        " OR RSK-IS-HIGH-RISK-DOM
               MOVE "ANNEX III - HIGH-RISK AI SYSTEMS"
                   TO RSK-EU-CATEGORY
           ELSE
           IF RSK-RISK-LEVEL = "LIMITED     "
               MOVE "ARTICLE 52 - TRANSPARENCY OBLIGATIONS"
                   TO RSK-EU-CATEGORY
           ELSE
               MOVE "MINIMAL RISK - NO SPECIFIC OBLIGATIONS"
                   TO RSK-EU-CATEGORY.
       300-EXIT.
           EXIT.
