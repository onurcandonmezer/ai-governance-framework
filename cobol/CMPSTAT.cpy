      ******************************************************************
      * CMPSTAT  -  COMPLIANCE STATUS RECORD                           *
      *             BUILT BY CHKLGEN PARAGRAPH 500-COMPLIANCE-ANALYSIS *
      *             ONE PER CHECKLIST GENERATED  (BR-13)               *
      ******************************************************************
       01  COMPLIANCE-STATUS-REC.
           05  CMP-TOTAL-ITEMS             PIC 9(03).
           05  CMP-COMPLETED               PIC 9(03).
           05  CMP-COMPLETION-PCT          PIC 9(03)V99.
           05  CMP-CRIT-TOTAL              PIC 9(03).
           05  CMP-CRIT-DONE               PIC 9(03).
           05  CMP-IS-COMPLIANT            PIC X(01).
               88  CMP-COMPLIANT-YES           VALUE "Y".
               88  CMP-COMPLIANT-NO             VALUE "N".
           05  CMP-CRIT-COMPLIANT          PIC X(01).
               88  CMP-CRIT-COMPLIANT-YES       VALUE "Y".
               88  CMP-CRIT-COMPLIANT-NO         VALUE "N".
           05  CMP-PENDING-IDS.
               10  CMP-PENDING-ID OCCURS 12 TIMES
                                  INDEXED BY CMP-PND-IDX
                                  PIC X(12).
           05  CMP-PENDING-CRIT-IDS.
               10  CMP-PENDING-CRIT-ID OCCURS 12 TIMES
                                       INDEXED BY CMP-PCR-IDX
                                       PIC X(12).
           05  FILLER                      PIC X(08).
