      ******************************************************************
      * DOMTABIN -  IN-LINE MOVE STATEMENTS THAT LOAD THE DOMAIN SCORE *
      *             TABLE IN DOMTAB AT RISKASMT HOUSEKEEPING TIME.     *
      ******************************************************************
           MOVE "SOCIAL_SCORING" TO DOM-CODE(DOM-IDX).
           MOVE 100 TO DOM-SCORE(DOM-IDX).
           MOVE "P" TO DOM-RISK-FLAG(DOM-IDX).
           SET DOM-IDX UP BY 1.
           MOVE "REAL_TIME_BIOMETRIC_PUBLI" TO DOM-CODE(DOM-IDX).
           MOVE 100 TO DOM-SCORE(DOM-IDX).
           MOVE "P" TO DOM-RISK-FLAG(DOM-IDX).
           SET DOM-IDX UP BY 1.
           MOVE "SUBLIMINAL_MANIPULATION" TO DOM-CODE(DOM-IDX).
           MOVE 100 TO DOM-SCORE(DOM-IDX).
           MOVE "P" TO DOM-RISK-FLAG(DOM-IDX).
           SET DOM-IDX UP BY 1.
           MOVE "EXPLOITATION_VULNERABLE" TO DOM-CODE(DOM-IDX).
           MOVE 100 TO DOM-SCORE(DOM-IDX).
           MOVE "P" TO DOM-RISK-FLAG(DOM-IDX).
           SET DOM-IDX UP BY 1.
           MOVE "EMPLOYMENT" TO DOM-CODE(DOM-IDX).
           MOVE 75 TO DOM-SCORE(DOM-IDX).
           MOVE "H" TO DOM-RISK-FLAG(DOM-IDX).
           SET DOM-IDX UP BY 1.
           MOVE "EDUCATION" TO DOM-CODE(DOM-IDX).
           MOVE 70 TO DOM-SCORE(DOM-IDX).
           MOVE "H" TO DOM-RISK-FLAG(DOM-IDX).
           SET DOM-IDX UP BY 1.
           MOVE "CRITICAL_INFRASTRUCTURE" TO DOM-CODE(DOM-IDX).
           MOVE 85 TO DOM-SCORE(DOM-IDX).
           MOVE "H" TO DOM-RISK-FLAG(DOM-IDX).
           SET DOM-IDX UP BY 1.
           MOVE "LAW_ENFORCEMENT" TO DOM-CODE(DOM-IDX).
           MOVE 80 TO DOM-SCORE(DOM-IDX).
           MOVE "H" TO DOM-RISK-FLAG(DOM-IDX).
           SET DOM-IDX UP BY 1.
           MOVE "MIGRATION" TO DOM-CODE(DOM-IDX).
           MOVE 75 TO DOM-SCORE(DOM-IDX).
           MOVE "H" TO DOM-RISK-FLAG(DOM-IDX).
           SET DOM-IDX UP BY 1.
           MOVE "CREDIT_SCORING" TO DOM-CODE(DOM-IDX).
           MOVE 70 TO DOM-SCORE(DOM-IDX).
           MOVE "H" TO DOM-RISK-FLAG(DOM-IDX).
           SET DOM-IDX UP BY 1.
           MOVE "HEALTHCARE_DIAGNOSIS" TO DOM-CODE(DOM-IDX).
           MOVE 80 TO DOM-SCORE(DOM-IDX).
           MOVE "H" TO DOM-RISK-FLAG(DOM-IDX).
           SET DOM-IDX UP BY 1.
           MOVE "BIOMETRIC_IDENTIFICATION" TO DOM-CODE(DOM-IDX).
           MOVE 75 TO DOM-SCORE(DOM-IDX).
           MOVE "H" TO DOM-RISK-FLAG(DOM-IDX).
           SET DOM-IDX UP BY 1.
           MOVE "CUSTOMER_SERVICE" TO DOM-CODE(DOM-IDX).
           MOVE 30 TO DOM-SCORE(DOM-IDX).
           MOVE "S" TO DOM-RISK-FLAG(DOM-IDX).
           SET DOM-IDX UP BY 1.
           MOVE "CONTENT_CREATION" TO DOM-CODE(DOM-IDX).
           MOVE 25 TO DOM-SCORE(DOM-IDX).
           MOVE "S" TO DOM-RISK-FLAG(DOM-IDX).
           SET DOM-IDX UP BY 1.
           MOVE "DATA_ANALYSIS" TO DOM-CODE(DOM-IDX).
           MOVE 35 TO DOM-SCORE(DOM-IDX).
           MOVE "S" TO DOM-RISK-FLAG(DOM-IDX).
           SET DOM-IDX UP BY 1.
           MOVE "INTERNAL_TOOLS" TO DOM-CODE(DOM-IDX).
           MOVE 20 TO DOM-SCORE(DOM-IDX).
           MOVE "S" TO DOM-RISK-FLAG(DOM-IDX).
           SET DOM-IDX UP BY 1.
           MOVE "MARKETING" TO DOM-CODE(DOM-IDX).
           MOVE 30 TO DOM-SCORE(DOM-IDX).
           MOVE "S" TO DOM-RISK-FLAG(DOM-IDX).
           SET DOM-IDX UP BY 1.
           MOVE "RESEARCH" TO DOM-CODE(DOM-IDX).
           MOVE 25 TO DOM-SCORE(DOM-IDX).
           MOVE "S" TO DOM-RISK-FLAG(DOM-IDX).

