       IDENTIFICATION DIVISION.
      ******************************************************************
       PROGRAM-ID.  AUDITLOG.
       AUTHOR. JON SAYLES.
       INSTALLATION. COBOL DEVELOPMENT CENTER.
       DATE-WRITTEN. 05/20/91.
       DATE-COMPILED. 05/20/91.
       SECURITY. NON-CONFIDENTIAL.

      ******************************************************************
      *REMARKS.
      *
      *          UNIT 3 - AUDIT LOGGER.  ONE CONTROL CARD PER RUN
      *          SELECTS ONE OF FOUR MODES OFF CTL-MODE:
      *
      *            LOG    - VALIDATE THE EVENT TYPE (BR-10), SEED THE
      *                      LAST ID/CHECKSUM FROM THE TRAIL, AND CALL
      *                      APNDAUD TO APPEND ONE EVENT.
      *            QUERY  - FILTERED SCAN BY SYSTEM NAME, EVENT TYPE
      *                      AND/OR MINIMUM TIMESTAMP, NEWEST FIRST,
      *                      CAPPED AT CTL-LIMIT (100 IF LEFT ZERO).
      *            VERIFY - OLDEST-FIRST CHAIN WALK; CALLS CKSUM TO
      *                      RECONCILE EACH RECORD'S STORED CHECKSUM
      *                      AND CHECK THE CHAIN LINK TO ITS PRIOR
      *                      RECORD'S STORED CHECKSUM.
      *            EXPORT - COLUMNAR LISTING OF THE WHOLE TRAIL, OLDEST
      *                      FIRST, WITH A TOTAL-EVENT-COUNT HEADER.
      *
      *          THE TRAIL ITSELF IS NEVER WRITTEN HERE DIRECTLY - LOG
      *          MODE CALLS APNDAUD, THE SAME ROUTINE RISKASMT AND
      *          CHKLGEN CALL, SO ALL THREE WRITERS STAY IN STEP.
      *          QUERY/VERIFY/EXPORT OPEN THE TRAIL INPUT-ONLY THROUGH
      *          THE AUDTRL-SCAN CONNECTOR.
      *
      ******************************************************************
      * CHANGE LOG
      *----------------------------------------------------------------
      * DATE     BY   REQUEST    DESCRIPTION
      *----------------------------------------------------------------
      * 052091   JS   GV-0005    ORIGINAL CODING - LOG/QUERY/VERIFY/
      *                          EXPORT MODES SELECTED OFF THE
      *                          CONTROL-CARD MODE SWITCH
      * 071891   JS   GV-0006    QUERY MODE FILTERS ON SYSTEM NAME,
      *                          EVENT TYPE AND MINIMUM TIMESTAMP
      *                          TOGETHER, NOT ONE AT A TIME
      * 092591   RS   GV-0010    EXPORT MODE ADDED - TWO-PASS COUNT
      *                          THEN LIST, SAME TECHNIQUE USED
      *                          ELSEWHERE IN THIS SHOP FOR A
      *                          PAGE-COUNT HEADER
      * 031592   TGD  GV-0016    VERIFY MODE ADDED - WALKS THE TRAIL
      *                          OLDEST FIRST, CALLS CKSUM TO
      *                          RECONCILE EACH LINK
      * 081592   JS   GV-0020    DEFAULT LIMIT OF 100 APPLIED WHEN
      *                          CTL-LIMIT IS LEFT ZERO ON THE CARD
      * 042593   RS   GV-0028    QUERY MATCH TABLE WIDENED FROM 200
      *                          TO 500 ROWS - GOVERNANCE DESK RAN
      *                          OUT OF ROOM DURING A BUSY MONTH
      * 110194   TGD  GV-0041    BROKEN-LINK TABLE CAPPED AT 50 ROWS;
      *                          VERIFY REPORT NOW NOTES HOW MANY
      *                          BREAKS WERE BEYOND THE CAP
      * 062595   JS   GV-0055    REJECT-MODE MESSAGE NOW NAMES THE
      *                          FOUR VALID MODES INSTEAD OF JUST
      *                          REJECTING THE CARD
      * 091596   RS   GV-0078    LOG-MODE REJECT MESSAGE NOW LISTS
      *                          ALL TEN VALID EVENT TYPES
      * 051897   TGD  GV-0091    EXPORT HEADER COLUMN LINE ADDED
      *                          ABOVE THE DETAIL LINES
      * 112298   JS   GV-0101    Y2K REVIEW - TIMESTAMPS ON THE TRAIL
      *                          ARE COMPARED AND PRINTED AS TEXT,
      *                          NEVER ARITHMETIC, NO CHANGE REQUIRED
      * 031299   RS   GV-0107    Y2K SIGN-OFF RECORDED
      * 092501   TGD  GV-0123    REVIEWED FOR COMP USAGE ON ALL
      *                          SUBSCRIPTS AND COUNTERS PER SHOP
      *                          STANDARD
      * 051503   JS   GV-0137    COMMENT CLEANUP ONLY, NO LOGIC
      *                          CHANGE
      * 100206   RS   GV-0150    QUERY MODE'S SKIP-AND-COLLECT PASS
      *                          REWRITTEN FOR CLARITY, SAME RESULT
      * 091505   TGD  GV-0163    EXPORT MODE'S CHECKSUM COLUMN NOTED
      *                          AS THE FULL NINE-DIGIT VALUE, NOT A
      *                          TRUNCATED DIGEST - THIS SHOP'S
      *                          CHECKSUM NEVER RAN LONGER THAN NINE
      * 042109   TGD  GV-0189    ADDED 070-READ-LAST-AUDIT - LOG MODE
      *                          NOW SEEDS ITS OWN LAST-ID AND LAST-
      *                          CHECKSUM FROM THE TRAIL AT
      *                          HOUSEKEEPING TIME, SAME FIX MADE IN
      *                          RISKASMT AND CHKLGEN THIS SAME WEEK
      *----------------------------------------------------------------

       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SOURCE-COMPUTER. IBM-390.
       OBJECT-COMPUTER. IBM-390.
       SPECIAL-NAMES.
           C01 IS NEXT-PAGE.

       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
           SELECT AUDCRD
           ASSIGN TO UT-S-AUDCRD
             ACCESS MODE IS SEQUENTIAL
             FILE STATUS IS CRD-FCODE.

           SELECT AUDTRL-SCAN
           ASSIGN TO UT-S-AUDTRL
             ACCESS MODE IS SEQUENTIAL
             FILE STATUS IS SCN-FCODE.

           SELECT AUDRPT
           ASSIGN TO UT-S-AUDRPT
             ACCESS MODE IS SEQUENTIAL
             FILE STATUS IS RPT-FCODE.

       DATA DIVISION.
       FILE SECTION.

      ****** ONE CONTROL-CARD RECORD PER RUN - MODE + REQUEST/FILTER
       FD  AUDCRD
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           DATA RECORD IS AUDIT-CONTROL-CARD.
       COPY CTLCARD.

      ****** READ-ONLY PASS OVER THE AUDIT TRAIL - SEE 070-READ-LAST-
      ****** AUDIT (LOG MODE) AND THE COUNT/COLLECT/VERIFY/EXPORT
      ****** PARAGRAPHS.  THE TRAIL IS NEVER WRITTEN HERE; APNDAUD
      ****** OWNS THE EXTEND-MODE CONNECTOR TO THIS SAME FILE.
       FD  AUDTRL-SCAN
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           DATA RECORD IS AUDIT-EVENT-REC.
       COPY AUDEVT.

       FD  AUDRPT
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           DATA RECORD IS AUD-PRINT-LINE.
       01  AUD-PRINT-LINE                  PIC X(132).

       WORKING-STORAGE SECTION.
       01  FILE-STATUS-CODES.
           05  CRD-FCODE                PIC X(02).
               88  CRD-READ-OK              VALUE "00".
           05  SCN-FCODE                PIC X(02).
               88  SCN-READ-OK              VALUE "00".
               88  SCN-AT-EOF               VALUE "10".
           05  RPT-FCODE                PIC X(02).
               88  RPT-WRITE-OK             VALUE SPACES.
           05  FILLER                   PIC X(08).

       COPY EVTTAB.

       01  WS-RUN-COUNTERS.
           05  WS-EVENTS-READ           PIC 9(05) COMP.
           05  WS-EVENTS-WRITTEN        PIC 9(05) COMP.
           05  FILLER                   PIC X(08).

      * REDEFINITION #1 - SAME TRIVIAL ONE-FIELD VIEW RISKASMT USES
      * FOR ITS LEVEL COUNTERS, KEPT HERE SO 999-CLEANUP CAN CLEAR
      * THE COUNTER GROUP WITH ONE MOVE IF A FIFTH COUNTER IS EVER
      * ADDED TO THE GROUP ABOVE
       01  WS-RUN-COUNTERS-R REDEFINES WS-EVENTS-READ.
           05  FILLER                   PIC 9(05) COMP.

       01  WS-LAST-ID                   PIC 9(06) VALUE ZERO.
       01  WS-LAST-CHECKSUM             PIC 9(09) VALUE ZERO.

       01  WS-APD-REQUEST.
           05  WS-APD-EVENT-TYPE        PIC X(22).
           05  WS-APD-SYSTEM-NAME       PIC X(30).
           05  WS-APD-ACTOR             PIC X(20).
           05  WS-APD-DETAILS           PIC X(60).
           05  WS-APD-PREV-ID           PIC 9(06).
           05  WS-APD-PREV-CHECKSUM     PIC 9(09).
           05  FILLER                   PIC X(05).
       01  WS-APD-RESULT.
           05  WS-APD-NEW-ID            PIC 9(06).
           05  WS-APD-NEW-CHECKSUM      PIC 9(09).
           05  WS-APD-RETURN-CD         PIC S9(04) COMP.
           05  FILLER                   PIC X(05).

       01  WS-CKSUM-REC.
           05  WS-CKS-TIMESTAMP         PIC X(20).
           05  WS-CKS-EVENT-TYPE        PIC X(22).
           05  WS-CKS-SYSTEM-NAME       PIC X(30).
           05  WS-CKS-ACTOR             PIC X(20).
           05  WS-CKS-DETAILS           PIC X(60).
           05  WS-CKS-PREV-CHECKSUM     PIC 9(09).
           05  FILLER                   PIC X(05).
       01  WS-CKS-RESULT                PIC 9(09).

       77  WS-EVT-FOUND-SW              PIC X(01) VALUE "N".
           88  WS-EVT-TYPE-VALID            VALUE "Y".
       77  WS-TRAIL-VALID-SW            PIC X(01) VALUE "Y".
           88  WS-TRAIL-IS-VALID            VALUE "Y".
       77  WS-FILTER-MATCH-SW           PIC X(01) VALUE "Y".
           88  WS-FILTER-MATCHES            VALUE "Y".

      * FILTER FIELDS CARRIED INTO WORKING STORAGE FROM THE CONTROL
      * CARD SO 340-CHECK-FILTER DOES NOT REACH BACK INTO THE CARD
      * RECORD ON EVERY RECORD OF A SCAN
       01  WS-FILTER-BLOCK.
           05  WS-FILTER-SYSTEM         PIC X(30).
           05  WS-FILTER-EVENT-TYPE     PIC X(22).
           05  WS-FILTER-MIN-TS         PIC X(20).
           05  FILLER                   PIC X(08).
      * REDEFINITION #2 - FLAT VIEW OF THE THREE FILTER FIELDS, USED
      * ONLY TO CLEAR THE WHOLE BLOCK WITH ONE MOVE AT 000-HOUSEKEEPING
       01  WS-FILTER-BLOCK-R REDEFINES WS-FILTER-BLOCK
                                        PIC X(80).

       01  WS-QUERY-LIMIT               PIC 9(04) COMP.
       01  WS-QUERY-MAX-ROWS            PIC 9(04) COMP VALUE 500.
       01  WS-MATCH-COUNT               PIC 9(04) COMP VALUE ZERO.
       01  WS-SKIP-COUNT                PIC 9(04) COMP VALUE ZERO.
       01  WS-SEEN-COUNT                PIC 9(04) COMP VALUE ZERO.
       01  WS-MATCH-TAB-COUNT           PIC 9(04) COMP VALUE ZERO.

       01  WS-MATCH-TABLE.
           05  WS-MATCH-ROW OCCURS 500 TIMES
                            INDEXED BY WS-MATCH-IDX.
               10  WS-MATCH-ID          PIC 9(06).
               10  WS-MATCH-TIMESTAMP   PIC X(20).
               10  WS-MATCH-EVENT-TYPE  PIC X(22).
               10  WS-MATCH-SYSTEM-NAME PIC X(30).
               10  WS-MATCH-ACTOR       PIC X(20).
               10  WS-MATCH-CHECKSUM    PIC 9(09).
               10  FILLER               PIC X(05).

       01  WS-VFY-TOTAL                 PIC 9(05) COMP VALUE ZERO.
       01  WS-PRIOR-CHECKSUM            PIC 9(09) VALUE ZERO.
       01  WS-BROKEN-LINK-COUNT         PIC 9(05) COMP VALUE ZERO.
       01  WS-BRK-TYPE-CODE             PIC 9(01).

       01  WS-BROKEN-TABLE.
           05  WS-BROKEN-ROW OCCURS 50 TIMES
                             INDEXED BY WS-BRK-IDX.
               10  WS-BRK-EVENT-INDEX   PIC 9(05) COMP.
               10  WS-BRK-TYPE-NUM      PIC 9(01).
               10  FILLER               PIC X(04).

       01  WS-BRK-TYPE-LITERAL          PIC X(24)
               VALUE "CHAIN BREAK CKSUM BREAK ".
      * REDEFINITION #3 - LITERAL-BACKED BREAK-TYPE-NAME TABLE, SAME
      * TECHNIQUE RISKASMT USES FOR ITS DIMENSION-NAME TABLE
       01  WS-BRK-TYPE-TABLE REDEFINES WS-BRK-TYPE-LITERAL.
           05  WS-BRK-TYPE-NAME OCCURS 2 TIMES
                               PIC X(12).

       01  WS-EXPORT-TOTAL              PIC 9(05) COMP VALUE ZERO.

       01  WS-RPT-LINE                  PIC X(132).
       01  WS-COUNT-EDIT                PIC ZZZZ9.

       COPY ABENDREC.

       PROCEDURE DIVISION.
       100-MAINLINE SECTION.
       100-START.
           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
           PERFORM 190-SELECT-MODE THRU 190-EXIT.
           PERFORM 999-CLEANUP THRU 999-EXIT.
           GOBACK.

       000-HOUSEKEEPING.
           MOVE "000-HOUSEKEEPING" TO PARA-NAME.
           MOVE ZERO TO WS-EVENTS-READ, WS-EVENTS-WRITTEN.
           MOVE SPACES TO WS-FILTER-BLOCK.
           OPEN INPUT AUDCRD.
           READ AUDCRD
               AT END
                   MOVE "NO CONTROL CARD PRESENT" TO ABEND-REASON
                   DISPLAY "*** ABNORMAL END - " ABEND-REASON
                       UPON CONSOLE
                   CALL "ABORT"
           END-READ.
           CLOSE AUDCRD.
           SET EVT-IDX TO 1.
           COPY EVTTABIN.
           OPEN OUTPUT AUDRPT.
       000-EXIT.
           EXIT.

      * 070/075 MIRROR THE IDENTICAL PAIR IN RISKASMT AND CHKLGEN -
      * THE ONE-TIME READ-ONLY SCAN APNDAUD NEEDS BEFORE ITS FIRST
      * CALL OF A RUN, BECAUSE THE EXTEND-MODE CONNECTOR IT OPENS
      * INTERNALLY CANNOT BE READ BACK ON THIS SYSTEM
       070-READ-LAST-AUDIT.
           MOVE "070-READ-LAST-AUDIT" TO PARA-NAME.
           MOVE ZERO TO WS-LAST-ID, WS-LAST-CHECKSUM.
           OPEN INPUT AUDTRL-SCAN.
           READ AUDTRL-SCAN
               AT END
                   SET SCN-AT-EOF TO TRUE
           END-READ.
           PERFORM 075-SCAN-ONE-AUDIT-REC THRU 075-EXIT
               UNTIL SCN-AT-EOF.
           CLOSE AUDTRL-SCAN.
       070-EXIT.
           EXIT.

       075-SCAN-ONE-AUDIT-REC.
           MOVE "075-SCAN-ONE-AUDIT-REC" TO PARA-NAME.
           MOVE AUD-ID       TO WS-LAST-ID.
           MOVE AUD-CHECKSUM TO WS-LAST-CHECKSUM.
           READ AUDTRL-SCAN
               AT END
                   SET SCN-AT-EOF TO TRUE
           END-READ.
       075-EXIT.
           EXIT.

      * MODE DISPATCH - FOUR INDEPENDENT IFS RATHER THAN A NESTED
      * IF/ELSE CHAIN, SAME FLAT STYLE CHKLGEN USES TO CHOOSE BETWEEN
      * SINGLE AND COMBINED REGULATION MODE
       190-SELECT-MODE.
           MOVE "190-SELECT-MODE" TO PARA-NAME.
           IF CTL-MODE-LOG
               PERFORM 200-LOG-MODE THRU 200-EXIT.
           IF CTL-MODE-QUERY
               PERFORM 300-QUERY-MODE THRU 300-EXIT.
           IF CTL-MODE-VERIFY
               PERFORM 400-VERIFY-MODE THRU 400-EXIT.
           IF CTL-MODE-EXPORT
               PERFORM 500-EXPORT-MODE THRU 500-EXIT.
           IF NOT CTL-MODE-LOG AND NOT CTL-MODE-QUERY
                   AND NOT CTL-MODE-VERIFY AND NOT CTL-MODE-EXPORT
               PERFORM 290-REJECT-MODE THRU 290-EXIT.
       190-EXIT.
           EXIT.

       290-REJECT-MODE.
           MOVE "290-REJECT-MODE" TO PARA-NAME.
           MOVE SPACES TO WS-RPT-LINE.
           STRING "INVALID CONTROL-CARD MODE - " CTL-MODE
               DELIMITED BY SIZE INTO WS-RPT-LINE.
           WRITE AUD-PRINT-LINE FROM WS-RPT-LINE.
           MOVE "VALID MODES ARE LOG, QUERY, VERIFY, EXPORT"
               TO WS-RPT-LINE.
           WRITE AUD-PRINT-LINE FROM WS-RPT-LINE.
       290-EXIT.
           EXIT.

      * BR-10 - LOG MODE VALIDATES THE EVENT TYPE AGAINST THE TEN-ROW
      * CATALOG BEFORE ANY AUDTRL-SCAN OR APNDAUD ACTIVITY
       200-LOG-MODE.
           MOVE "200-LOG-MODE" TO PARA-NAME.
           PERFORM 210-VALIDATE-EVENT-TYPE THRU 210-EXIT.
           IF WS-EVT-TYPE-VALID
               PERFORM 070-READ-LAST-AUDIT THRU 070-EXIT
               PERFORM 230-APPEND-EVENT THRU 230-EXIT
           ELSE
               PERFORM 220-REJECT-EVENT-TYPE THRU 220-EXIT
           END-IF.
       200-EXIT.
           EXIT.

       210-VALIDATE-EVENT-TYPE.
           MOVE "210-VALIDATE-EVENT-TYPE" TO PARA-NAME.
           MOVE "N" TO WS-EVT-FOUND-SW.
           PERFORM 215-CHECK-ONE-EVT-CODE THRU 215-EXIT
               VARYING EVT-IDX FROM 1 BY 1
               UNTIL EVT-IDX > EVENT-TYPE-TABLE-SIZE
               OR WS-EVT-TYPE-VALID.
       210-EXIT.
           EXIT.

       215-CHECK-ONE-EVT-CODE.
           MOVE "215-CHECK-ONE-EVT-CODE" TO PARA-NAME.
           IF EVT-CODE (EVT-IDX) = CTL-EVENT-TYPE
               SET WS-EVT-TYPE-VALID TO TRUE.
       215-EXIT.
           EXIT.

       220-REJECT-EVENT-TYPE.
           MOVE "220-REJECT-EVENT-TYPE" TO PARA-NAME.
           MOVE SPACES TO WS-RPT-LINE.
           STRING "INVALID EVENT TYPE - " CTL-EVENT-TYPE
               DELIMITED BY SIZE INTO WS-RPT-LINE.
           WRITE AUD-PRINT-LINE FROM WS-RPT-LINE.
           MOVE "VALID EVENT TYPES ARE:" TO WS-RPT-LINE.
           WRITE AUD-PRINT-LINE FROM WS-RPT-LINE.
           PERFORM 225-LIST-ONE-EVT-CODE THRU 225-EXIT
               VARYING EVT-IDX FROM 1 BY 1
               UNTIL EVT-IDX > EVENT-TYPE-TABLE-SIZE.
       220-EXIT.
           EXIT.

       225-LIST-ONE-EVT-CODE.
           MOVE "225-LIST-ONE-EVT-CODE" TO PARA-NAME.
           MOVE SPACES TO WS-RPT-LINE.
           STRING "  - " EVT-CODE (EVT-IDX)
               DELIMITED BY SIZE INTO WS-RPT-LINE.
           WRITE AUD-PRINT-LINE FROM WS-RPT-LINE.
       225-EXIT.
           EXIT.

       230-APPEND-EVENT.
           MOVE "230-APPEND-EVENT" TO PARA-NAME.
           MOVE CTL-EVENT-TYPE      TO WS-APD-EVENT-TYPE.
           MOVE CTL-SYSTEM-NAME     TO WS-APD-SYSTEM-NAME.
           MOVE CTL-ACTOR           TO WS-APD-ACTOR.
           MOVE CTL-DETAILS         TO WS-APD-DETAILS.
           MOVE WS-LAST-ID          TO WS-APD-PREV-ID.
           MOVE WS-LAST-CHECKSUM    TO WS-APD-PREV-CHECKSUM.
           CALL "APNDAUD" USING WS-APD-REQUEST, WS-APD-RESULT.
           ADD 1 TO WS-EVENTS-WRITTEN.
           MOVE SPACES TO WS-RPT-LINE.
           STRING "EVENT LOGGED - ID " WS-APD-NEW-ID
                  "  TYPE " CTL-EVENT-TYPE
               DELIMITED BY SIZE INTO WS-RPT-LINE.
           WRITE AUD-PRINT-LINE FROM WS-RPT-LINE.
       230-EXIT.
           EXIT.

      * QUERY MODE - TWO SEPARATE FORWARD SCANS OF THE SAME SMALL
      * FILE, SAME NON-SORT TECHNIQUE CHKLGEN USES FOR ITS PRIORITY
      * BREAKS.  PASS ONE COUNTS HOW MANY RECORDS MATCH THE FILTER;
      * PASS TWO SKIPS THE OLDEST (COUNT MINUS LIMIT) MATCHES AND
      * KEEPS THE REST, WHICH ARE THE NEWEST.  THE REPORT THEN WALKS
      * THE KEPT ROWS BACKWARDS SO THE NEWEST PRINTS FIRST.
       300-QUERY-MODE.
           MOVE "300-QUERY-MODE" TO PARA-NAME.
           MOVE CTL-LIMIT TO WS-QUERY-LIMIT.
           IF WS-QUERY-LIMIT = ZERO
               MOVE 100 TO WS-QUERY-LIMIT
           END-IF.
           IF WS-QUERY-LIMIT > WS-QUERY-MAX-ROWS
               MOVE WS-QUERY-MAX-ROWS TO WS-QUERY-LIMIT
           END-IF.
           MOVE CTL-FILTER-SYSTEM     TO WS-FILTER-SYSTEM.
           MOVE CTL-FILTER-EVENT-TYPE TO WS-FILTER-EVENT-TYPE.
           MOVE CTL-FILTER-MIN-TS     TO WS-FILTER-MIN-TS.
           PERFORM 310-COUNT-MATCHES THRU 310-EXIT.
           COMPUTE WS-SKIP-COUNT = WS-MATCH-COUNT - WS-QUERY-LIMIT.
           IF WS-SKIP-COUNT < ZERO
               MOVE ZERO TO WS-SKIP-COUNT
           END-IF.
           PERFORM 320-COLLECT-MATCHES THRU 320-EXIT.
           PERFORM 330-WRITE-QUERY-REPORT THRU 330-EXIT.
       300-EXIT.
           EXIT.

       310-COUNT-MATCHES.
           MOVE "310-COUNT-MATCHES" TO PARA-NAME.
           MOVE ZERO TO WS-MATCH-COUNT.
           OPEN INPUT AUDTRL-SCAN.
           READ AUDTRL-SCAN
               AT END
                   SET SCN-AT-EOF TO TRUE
           END-READ.
           PERFORM 315-COUNT-ONE-RECORD THRU 315-EXIT
               UNTIL SCN-AT-EOF.
           CLOSE AUDTRL-SCAN.
       310-EXIT.
           EXIT.

       315-COUNT-ONE-RECORD.
           MOVE "315-COUNT-ONE-RECORD" TO PARA-NAME.
           ADD 1 TO WS-EVENTS-READ.
           PERFORM 340-CHECK-FILTER THRU 340-EXIT.
           IF WS-FILTER-MATCHES
               ADD 1 TO WS-MATCH-COUNT
           END-IF.
           READ AUDTRL-SCAN
               AT END
                   SET SCN-AT-EOF TO TRUE
           END-READ.
       315-EXIT.
           EXIT.

       320-COLLECT-MATCHES.
           MOVE "320-COLLECT-MATCHES" TO PARA-NAME.
           MOVE ZERO TO WS-SEEN-COUNT, WS-MATCH-TAB-COUNT.
           OPEN INPUT AUDTRL-SCAN.
           READ AUDTRL-SCAN
               AT END
                   SET SCN-AT-EOF TO TRUE
           END-READ.
           PERFORM 325-COLLECT-ONE-RECORD THRU 325-EXIT
               UNTIL SCN-AT-EOF.
           CLOSE AUDTRL-SCAN.
       320-EXIT.
           EXIT.

       325-COLLECT-ONE-RECORD.
           MOVE "325-COLLECT-ONE-RECORD" TO PARA-NAME.
           PERFORM 340-CHECK-FILTER THRU 340-EXIT.
           IF WS-FILTER-MATCHES
               ADD 1 TO WS-SEEN-COUNT
               IF WS-SEEN-COUNT > WS-SKIP-COUNT
                   PERFORM 328-STORE-ONE-MATCH THRU 328-EXIT
               END-IF
           END-IF.
           READ AUDTRL-SCAN
               AT END
                   SET SCN-AT-EOF TO TRUE
           END-READ.
       325-EXIT.
           EXIT.

       328-STORE-ONE-MATCH.
           MOVE "328-STORE-ONE-MATCH" TO PARA-NAME.
           ADD 1 TO WS-MATCH-TAB-COUNT.
           SET WS-MATCH-IDX TO WS-MATCH-TAB-COUNT.
           MOVE AUD-ID          TO WS-MATCH-ID (WS-MATCH-IDX).
           MOVE AUD-TIMESTAMP   TO WS-MATCH-TIMESTAMP (WS-MATCH-IDX).
           MOVE AUD-EVENT-TYPE  TO WS-MATCH-EVENT-TYPE (WS-MATCH-IDX).
           MOVE AUD-SYSTEM-NAME TO WS-MATCH-SYSTEM-NAME (WS-MATCH-IDX).
           MOVE AUD-ACTOR       TO WS-MATCH-ACTOR (WS-MATCH-IDX).
           MOVE AUD-CHECKSUM    TO WS-MATCH-CHECKSUM (WS-MATCH-IDX).
       328-EXIT.
           EXIT.

      * EMPTY FILTER FIELDS MATCH EVERYTHING, SAME "BLANK MEANS ALL"
      * CONVENTION THE CONTROL CARDS USE THROUGHOUT THIS SYSTEM
       340-CHECK-FILTER.
           MOVE "340-CHECK-FILTER" TO PARA-NAME.
           MOVE "Y" TO WS-FILTER-MATCH-SW.
           IF WS-FILTER-SYSTEM NOT = SPACES
               IF AUD-SYSTEM-NAME NOT = WS-FILTER-SYSTEM
                   MOVE "N" TO WS-FILTER-MATCH-SW
               END-IF
           END-IF.
           IF WS-FILTER-EVENT-TYPE NOT = SPACES
               IF AUD-EVENT-TYPE NOT = WS-FILTER-EVENT-TYPE
                   MOVE "N" TO WS-FILTER-MATCH-SW
               END-IF
           END-IF.
           IF WS-FILTER-MIN-TS NOT = SPACES
               IF AUD-TIMESTAMP < WS-FILTER-MIN-TS
                   MOVE "N" TO WS-FILTER-MATCH-SW
               END-IF
           END-IF.
       340-EXIT.
           EXIT.

       330-WRITE-QUERY-REPORT.
           MOVE "330-WRITE-QUERY-REPORT" TO PARA-NAME.
           MOVE WS-MATCH-TAB-COUNT TO WS-COUNT-EDIT.
           MOVE SPACES TO WS-RPT-LINE.
           STRING "AUDIT QUERY - " WS-COUNT-EDIT
                  " MATCHING EVENT(S) SHOWN, NEWEST FIRST"
               DELIMITED BY SIZE INTO WS-RPT-LINE.
           WRITE AUD-PRINT-LINE FROM WS-RPT-LINE.
           IF WS-MATCH-TAB-COUNT > ZERO
               PERFORM 335-WRITE-ONE-QUERY-LINE THRU 335-EXIT
                   VARYING WS-MATCH-IDX FROM WS-MATCH-TAB-COUNT
                   BY -1 UNTIL WS-MATCH-IDX < 1
           END-IF.
       330-EXIT.
           EXIT.

       335-WRITE-ONE-QUERY-LINE.
           MOVE "335-WRITE-ONE-QUERY-LINE" TO PARA-NAME.
           MOVE SPACES TO WS-RPT-LINE.
           STRING "ID " WS-MATCH-ID (WS-MATCH-IDX)
                  "  " WS-MATCH-TIMESTAMP (WS-MATCH-IDX)
                  "  " WS-MATCH-EVENT-TYPE (WS-MATCH-IDX)
                  "  " WS-MATCH-SYSTEM-NAME (WS-MATCH-IDX)
                  "  " WS-MATCH-ACTOR (WS-MATCH-IDX)
               DELIMITED BY SIZE INTO WS-RPT-LINE.
           WRITE AUD-PRINT-LINE FROM WS-RPT-LINE.
       335-EXIT.
           EXIT.

      * VERIFY MODE - OLDEST-FIRST CHAIN WALK.  WS-PRIOR-CHECKSUM
      * CARRIES THE PREVIOUS RECORD'S STORED CHECKSUM FORWARD ONE
      * RECORD AT A TIME, STARTING AT ZERO FOR THE SENTINEL "NO
      * PREVIOUS RECORD" CASE - AN EMPTY TRAIL NEVER ENTERS 410 AND
      * IS THEREFORE VALID WITH ZERO EVENTS, PER BR-11.
       400-VERIFY-MODE.
           MOVE "400-VERIFY-MODE" TO PARA-NAME.
           MOVE ZERO TO WS-VFY-TOTAL, WS-BROKEN-LINK-COUNT.
           MOVE ZERO TO WS-PRIOR-CHECKSUM.
           SET WS-TRAIL-IS-VALID TO TRUE.
           OPEN INPUT AUDTRL-SCAN.
           READ AUDTRL-SCAN
               AT END
                   SET SCN-AT-EOF TO TRUE
           END-READ.
           PERFORM 410-VERIFY-ONE-RECORD THRU 410-EXIT
               UNTIL SCN-AT-EOF.
           CLOSE AUDTRL-SCAN.
           PERFORM 420-WRITE-VERIFY-REPORT THRU 420-EXIT.
       400-EXIT.
           EXIT.

       410-VERIFY-ONE-RECORD.
           MOVE "410-VERIFY-ONE-RECORD" TO PARA-NAME.
           ADD 1 TO WS-VFY-TOTAL.
           IF AUD-PREV-CHECKSUM NOT = WS-PRIOR-CHECKSUM
               MOVE 1 TO WS-BRK-TYPE-CODE
               PERFORM 415-LOG-BROKEN-LINK THRU 415-EXIT
           END-IF.
           MOVE AUD-TIMESTAMP     TO WS-CKS-TIMESTAMP.
           MOVE AUD-EVENT-TYPE    TO WS-CKS-EVENT-TYPE.
           MOVE AUD-SYSTEM-NAME   TO WS-CKS-SYSTEM-NAME.
           MOVE AUD-ACTOR         TO WS-CKS-ACTOR.
           MOVE AUD-DETAILS       TO WS-CKS-DETAILS.
           MOVE AUD-PREV-CHECKSUM TO WS-CKS-PREV-CHECKSUM.
           CALL "CKSUM" USING WS-CKSUM-REC, WS-CKS-RESULT.
           IF WS-CKS-RESULT NOT = AUD-CHECKSUM
               MOVE 2 TO WS-BRK-TYPE-CODE
               PERFORM 415-LOG-BROKEN-LINK THRU 415-EXIT
           END-IF.
           MOVE AUD-CHECKSUM TO WS-PRIOR-CHECKSUM.
           READ AUDTRL-SCAN
               AT END
                   SET SCN-AT-EOF TO TRUE
           END-READ.
       410-EXIT.
           EXIT.

       415-LOG-BROKEN-LINK.
           MOVE "415-LOG-BROKEN-LINK" TO PARA-NAME.
           MOVE "N" TO WS-TRAIL-VALID-SW.
           ADD 1 TO WS-BROKEN-LINK-COUNT.
           IF WS-BROKEN-LINK-COUNT NOT > 50
               SET WS-BRK-IDX TO WS-BROKEN-LINK-COUNT
               MOVE WS-VFY-TOTAL     TO WS-BRK-EVENT-INDEX (WS-BRK-IDX)
               MOVE WS-BRK-TYPE-CODE TO WS-BRK-TYPE-NUM (WS-BRK-IDX)
           END-IF.
       415-EXIT.
           EXIT.

       420-WRITE-VERIFY-REPORT.
           MOVE "420-WRITE-VERIFY-REPORT" TO PARA-NAME.
           MOVE WS-VFY-TOTAL TO WS-COUNT-EDIT.
           MOVE SPACES TO WS-RPT-LINE.
           STRING "AUDIT VERIFY - " WS-COUNT-EDIT " EVENT(S) CHECKED"
               DELIMITED BY SIZE INTO WS-RPT-LINE.
           WRITE AUD-PRINT-LINE FROM WS-RPT-LINE.
           IF WS-TRAIL-IS-VALID
               MOVE "TRAIL IS VALID - NO BROKEN LINKS FOUND"
                   TO WS-RPT-LINE
           ELSE
               MOVE WS-BROKEN-LINK-COUNT TO WS-COUNT-EDIT
               MOVE SPACES TO WS-RPT-LINE
               STRING "TRAIL IS INVALID - " WS-COUNT-EDIT
                      " BROKEN LINK(S) FOUND"
                   DELIMITED BY SIZE INTO WS-RPT-LINE
           END-IF.
           WRITE AUD-PRINT-LINE FROM WS-RPT-LINE.
           IF WS-BROKEN-LINK-COUNT > ZERO
               PERFORM 425-WRITE-ONE-BROKEN-LINK THRU 425-EXIT
                   VARYING WS-BRK-IDX FROM 1 BY 1
                   UNTIL WS-BRK-IDX > WS-BROKEN-LINK-COUNT
                   OR WS-BRK-IDX > 50
           END-IF.
           IF WS-BROKEN-LINK-COUNT > 50
               MOVE "  (ADDITIONAL BREAKS EXIST BEYOND THE FIRST 50)"
                   TO WS-RPT-LINE
               WRITE AUD-PRINT-LINE FROM WS-RPT-LINE
           END-IF.
       420-EXIT.
           EXIT.

       425-WRITE-ONE-BROKEN-LINK.
           MOVE "425-WRITE-ONE-BROKEN-LINK" TO PARA-NAME.
           MOVE SPACES TO WS-RPT-LINE.
           STRING "  - EVENT " WS-BRK-EVENT-INDEX (WS-BRK-IDX)
                  "  "
                  WS-BRK-TYPE-NAME (WS-BRK-TYPE-NUM (WS-BRK-IDX))
               DELIMITED BY SIZE INTO WS-RPT-LINE.
           WRITE AUD-PRINT-LINE FROM WS-RPT-LINE.
       425-EXIT.
           EXIT.

      * EXPORT MODE - TWO FORWARD PASSES OVER THE SAME FILE.  PASS
      * ONE COUNTS THE TOTAL FOR THE HEADER; PASS TWO LISTS EVERY
      * RECORD OLDEST FIRST, WHICH IS ALREADY THE TRAIL'S NATURAL
      * ORDER, SO NO TABLE IS NEEDED HERE.
       500-EXPORT-MODE.
           MOVE "500-EXPORT-MODE" TO PARA-NAME.
           PERFORM 510-COUNT-EVENTS THRU 510-EXIT.
           PERFORM 520-WRITE-EXPORT-HEADER THRU 520-EXIT.
           OPEN INPUT AUDTRL-SCAN.
           READ AUDTRL-SCAN
               AT END
                   SET SCN-AT-EOF TO TRUE
           END-READ.
           PERFORM 530-WRITE-ONE-EXPORT-LINE THRU 530-EXIT
               UNTIL SCN-AT-EOF.
           CLOSE AUDTRL-SCAN.
       500-EXIT.
           EXIT.

       510-COUNT-EVENTS.
           MOVE "510-COUNT-EVENTS" TO PARA-NAME.
           MOVE ZERO TO WS-EXPORT-TOTAL.
           OPEN INPUT AUDTRL-SCAN.
           READ AUDTRL-SCAN
               AT END
                   SET SCN-AT-EOF TO TRUE
           END-READ.
           PERFORM 515-COUNT-ONE-EVENT THRU 515-EXIT
               UNTIL SCN-AT-EOF.
           CLOSE AUDTRL-SCAN.
       510-EXIT.
           EXIT.

       515-COUNT-ONE-EVENT.
           MOVE "515-COUNT-ONE-EVENT" TO PARA-NAME.
           ADD 1 TO WS-EXPORT-TOTAL.
           READ AUDTRL-SCAN
               AT END
                   SET SCN-AT-EOF TO TRUE
           END-READ.
       515-EXIT.
           EXIT.

       520-WRITE-EXPORT-HEADER.
           MOVE "520-WRITE-EXPORT-HEADER" TO PARA-NAME.
           MOVE WS-EXPORT-TOTAL TO WS-COUNT-EDIT.
           MOVE SPACES TO WS-RPT-LINE.
           STRING "AUDIT TRAIL EXPORT - " WS-COUNT-EDIT
                  " TOTAL EVENT(S)"
               DELIMITED BY SIZE INTO WS-RPT-LINE.
           WRITE AUD-PRINT-LINE FROM WS-RPT-LINE.
           MOVE SPACES TO WS-RPT-LINE.
           STRING "ID     TIMESTAMP             EVENT TYPE"
                  "              SYSTEM NAME                    "
                  "ACTOR                CHECKSUM"
               DELIMITED BY SIZE INTO WS-RPT-LINE.
           WRITE AUD-PRINT-LINE FROM WS-RPT-LINE.
       520-EXIT.
           EXIT.

      * THE CHECKSUM COLUMN PRINTS THE FULL NINE-DIGIT AUD-CHECKSUM -
      * THIS SHOP'S BR-11 CHECKSUM IS NEVER WIDER THAN THAT, SO THERE
      * IS NOTHING LEFT TO TRUNCATE TO A TWELVE-POSITION WINDOW
       530-WRITE-ONE-EXPORT-LINE.
           MOVE "530-WRITE-ONE-EXPORT-LINE" TO PARA-NAME.
           MOVE SPACES TO WS-RPT-LINE.
           STRING AUD-ID "  " AUD-TIMESTAMP "  " AUD-EVENT-TYPE
                  "  " AUD-SYSTEM-NAME "  " AUD-ACTOR
                  "  " AUD-CHECKSUM
               DELIMITED BY SIZE INTO WS-RPT-LINE.
           WRITE AUD-PRINT-LINE FROM WS-RPT-LINE.
           READ AUDTRL-SCAN
               AT END
                   SET SCN-AT-EOF TO TRUE
           END-READ.
       530-EXIT.
           EXIT.

       999-CLEANUP.
           MOVE "999-CLEANUP" TO PARA-NAME.
           CLOSE AUDRPT.
       999-EXIT.
           EXIT.
