      ******************************************************************
      * SCORTAB  -  AUTONOMY AND AFFECTED-POPULATION SCORE TABLES      *
      *             (BR-3 / BR-4) - TWO SMALL LOOKUPS CARRIED TOGETHER *
      *             IN ONE COPYBOOK TO KEEP A SINGLE COPY STATEMENT    *
      *             AT HOUSEKEEPING TIME FOR BOTH RELATED TABLES.      *
      ******************************************************************
       01  AUTONOMY-SCORE-TABLE.
           05  AUT-TAB-ROW OCCURS 5 TIMES
                           INDEXED BY AUT-IDX.
               10  AUT-CODE            PIC X(20).
               10  AUT-SCORE           PIC 9(03).
               10  FILLER              PIC X(01).
       01  AUTONOMY-TABLE-SIZE         PIC 9(01) COMP VALUE 5.

       01  POPULATION-SCORE-TABLE.
           05  POP-TAB-ROW OCCURS 5 TIMES
                           INDEXED BY POP-IDX.
               10  POP-CODE            PIC X(10).
               10  POP-SCORE           PIC 9(03).
               10  FILLER              PIC X(01).
       01  POPULATION-TABLE-SIZE       PIC 9(01) COMP VALUE 5.
