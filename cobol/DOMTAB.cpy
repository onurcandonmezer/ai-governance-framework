      ******************************************************************
      * DOMTAB   -  APPLICATION-DOMAIN RISK SCORE TABLE  (BR-1)        *
      *             FORMERLY CARRIED IN A REFERENCE DB2 TABLE ON THE   *
      *             OLD PATIENT-PLAN SUBSYSTEM; THE GOVERNANCE DESK    *
      *             HAS NO DB2 OF ITS OWN SO THE 18 DOMAIN ROWS ARE    *
      *             CARRIED HERE AND LOADED AT HOUSEKEEPING TIME.      *
      *             DOM-RISK-FLAG:  P = PROHIBITED,  H = HIGH-RISK,    *
      *                             S = STANDARD                       *
      ******************************************************************
       01  DOMAIN-SCORE-TABLE.
           05  DOM-TAB-ROW OCCURS 18 TIMES
                           INDEXED BY DOM-IDX.
               10  DOM-CODE            PIC X(25).
               10  DOM-SCORE           PIC 9(03).
               10  DOM-RISK-FLAG       PIC X(01).
                   88  DOM-IS-PROHIBITED    VALUE "P".
                   88  DOM-IS-HIGH-RISK     VALUE "H".
                   88  DOM-IS-STANDARD      VALUE "S".
               10  FILLER              PIC X(01).
       01  DOMAIN-TABLE-SIZE           PIC 9(02) COMP VALUE 18.
