      ******************************************************************
      * AUDEVT   -  AUDIT TRAIL EVENT RECORD                           *
      *             APPEND-ONLY RECORD WRITTEN BY APNDAUD AND READ     *
      *             BACK BY AUDITLOG'S QUERY/VERIFY/EXPORT MODES.      *
      *             AUD-TIMESTAMP-BRKDWN IS A REDEFINITION OF THE      *
      *             ISO TIMESTAMP USED TO PULL FILTER COMPARISONS      *
      *             APART WITHOUT CALLING A DATE-INTRINSIC FUNCTION.   *
      ******************************************************************
       01  AUDIT-EVENT-REC.
           05  AUD-ID                      PIC 9(06).
           05  AUD-TIMESTAMP               PIC X(20).
           05  AUD-EVENT-TYPE              PIC X(22).
           05  AUD-SYSTEM-NAME             PIC X(30).
           05  AUD-ACTOR                   PIC X(20).
           05  AUD-DETAILS                 PIC X(60).
           05  AUD-PREV-CHECKSUM           PIC 9(09).
           05  AUD-CHECKSUM                PIC 9(09).
           05  FILLER                      PIC X(10).

      ******************************************************************
      * REDEFINITION OF AUD-TIMESTAMP - YYYY-MM-DDTHH:MM:SSZ           *
      ******************************************************************
       01  AUD-TIMESTAMP-BRKDWN REDEFINES AUDIT-EVENT-REC.
           05  AUD-TS-ID                   PIC 9(06).
           05  AUD-TS-YEAR                 PIC X(04).
           05  AUD-TS-DASH1                PIC X(01).
           05  AUD-TS-MONTH                PIC X(02).
           05  AUD-TS-DASH2                PIC X(01).
           05  AUD-TS-DAY                  PIC X(02).
           05  AUD-TS-TEE                  PIC X(01).
           05  AUD-TS-HOUR                 PIC X(02).
           05  AUD-TS-COLON1               PIC X(01).
           05  AUD-TS-MINUTE               PIC X(02).
           05  AUD-TS-COLON2               PIC X(01).
           05  AUD-TS-SECOND               PIC X(02).
           05  AUD-TS-ZULU                 PIC X(01).
           05  FILLER                      PIC X(160).
