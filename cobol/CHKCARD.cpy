      ******************************************************************
      * CHKCARD  -  CHKLGEN BATCH CONTROL CARD                         *
      *             SAME IDEA AS CTLCARD, SIZED FOR THE CHECKLIST      *
      *             GENERATOR'S REQUEST FIELDS - REGULATION LIST,      *
      *             RISK LEVEL AND THE COMBINED-MODE SWITCH.           *
      ******************************************************************
       01  CHECKLIST-CONTROL-CARD.
           05  CTL-COMBINED-SW             PIC X(01).
               88  CTL-IS-COMBINED             VALUE "Y".
               88  CTL-IS-SINGLE                VALUE "N".
           05  CTL-RISK-LEVEL              PIC X(08).
           05  CTL-REG-COUNT               PIC 9(01).
           05  CTL-REGULATION-LIST.
               10  CTL-REGULATION OCCURS 3 TIMES
                                  INDEXED BY CTL-REG-IDX
                                  PIC X(12).
           05  CTL-SYSTEM-TYPE             PIC X(30).
           05  FILLER                      PIC X(10).
