      ******************************************************************
      * EVTTAB   -  VALID AUDIT-EVENT-TYPE CATALOG  (BR-10)            *
      *             TEN CODES THE GOVERNANCE DESK WILL ACCEPT ON A     *
      *             LOG-MODE CONTROL CARD.  LOADED INTO WORKING        *
      *             STORAGE AT AUDITLOG HOUSEKEEPING TIME - SAME SMALL *
      *             FIXED-TABLE TREATMENT AS CHKTAB AND DOMTAB.        *
      ******************************************************************
       01  EVENT-TYPE-TABLE.
           05  EVT-TAB-ROW OCCURS 10 TIMES
                           INDEXED BY EVT-IDX.
               10  EVT-CODE            PIC X(22).
               10  FILLER              PIC X(02).
       01  EVENT-TYPE-TABLE-SIZE       PIC 9(02) COMP VALUE 10.
