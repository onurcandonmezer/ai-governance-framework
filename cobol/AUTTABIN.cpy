      ******************************************************************
      * AUTTABIN - IN-LINE MOVE STATEMENTS THAT LOAD THE AUTONOMY      *
      *            SCORE TABLE IN SCORTAB.  SEE 060-LOAD-SCORTAB.      *
      ******************************************************************
           MOVE "FULLY_AUTONOMOUS" TO AUT-CODE(AUT-IDX).
           MOVE 90 TO AUT-SCORE(AUT-IDX).
           SET AUT-IDX UP BY 1.
           MOVE "SEMI_AUTONOMOUS" TO AUT-CODE(AUT-IDX).
           MOVE 60 TO AUT-SCORE(AUT-IDX).
           SET AUT-IDX UP BY 1.
           MOVE "HUMAN_IN_THE_LOOP" TO AUT-CODE(AUT-IDX).
           MOVE 35 TO AUT-SCORE(AUT-IDX).
           SET AUT-IDX UP BY 1.
           MOVE "HUMAN_ON_THE_LOOP" TO AUT-CODE(AUT-IDX).
           MOVE 50 TO AUT-SCORE(AUT-IDX).
           SET AUT-IDX UP BY 1.
           MOVE "ADVISORY_ONLY" TO AUT-CODE(AUT-IDX).
           MOVE 20 TO AUT-SCORE(AUT-IDX).
