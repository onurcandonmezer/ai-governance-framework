      ******************************************************************
      * ABENDREC -  SHARED ABEND / TRACE RECORD                        *
      *             WRITTEN TO SYSOUT BY THE 1000- ABEND PARAGRAPHS    *
      *             IN EVERY PROGRAM IN THIS SYSTEM                    *
      ******************************************************************
       01  ABEND-REC.
           05  PARA-NAME                   PIC X(30).
           05  ABEND-REASON                PIC X(60).
           05  EXPECTED-VAL                PIC X(20).
           05  ACTUAL-VAL                  PIC X(20).
           05  FILLER                      PIC X(10).
