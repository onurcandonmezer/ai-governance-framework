      ******************************************************************
      * CHKTAB   -  STATIC COMPLIANCE-REQUIREMENT CATALOG  (BR-12)     *
      *             30 ROWS COVERING EU-AI-ACT HIGH/LIMITED RISK,      *
      *             NIST-AI-RMF AND ISO-42001.  LOADED INTO WORKING    *
      *             STORAGE AT CHKLGEN HOUSEKEEPING TIME - NO DB2,     *
      *             NO VSAM, JUST A FIXED TABLE IN THE OLD SHOP STYLE. *
      ******************************************************************
       01  REQUIREMENT-CATALOG-TABLE.
           05  REQ-TAB-ROW OCCURS 30 TIMES
                           INDEXED BY REQ-IDX.
               10  REQ-ID              PIC X(12).
               10  REQ-REQUIREMENT     PIC X(40).
               10  REQ-DESCRIPTION     PIC X(90).
               10  REQ-REGULATION      PIC X(12).
               10  REQ-RISK-LEVEL      PIC X(08).
               10  REQ-ARTICLE         PIC X(15).
               10  REQ-PRIORITY        PIC X(08).
               10  FILLER              PIC X(02).
       01  REQUIREMENT-TABLE-SIZE      PIC 9(02) COMP VALUE 30.
