       IDENTIFICATION DIVISION.
      ******************************************************************
       PROGRAM-ID.  RISKASMT.
       AUTHOR. JON SAYLES.
       INSTALLATION. COBOL DEVELOPMENT CENTER.
       DATE-WRITTEN. 04/02/88.
       DATE-COMPILED. 04/02/88.
       SECURITY. NON-CONFIDENTIAL.

      ******************************************************************
      *REMARKS.
      *
      *          UNIT 1 - RISK ASSESSOR.  READS ONE SYSTEM-REGISTRATION
      *          RECORD PER AI SYSTEM, SCORES IT ACROSS THE FIVE BR-1
      *          THROUGH BR-5 DIMENSIONS, CALLS RSKSCORE FOR THE
      *          WEIGHTED COMPOSITE AND RISK LEVEL, BUILDS THE KEY-
      *          RISKS AND MITIGATIONS LISTS, WRITES THE RESULT RECORD
      *          AND REPORT BLOCK, AND LOGS A RISK_ASSESSMENT EVENT TO
      *          THE AUDIT TRAIL VIA APNDAUD.
      *
      *          DOMAIN, AUTONOMY AND POPULATION SCORES COME FROM
      *          STATIC TABLES LOADED AT HOUSEKEEPING TIME - SEE
      *          DOMTAB AND SCORTAB.
      *
      ******************************************************************
      * CHANGE LOG
      *----------------------------------------------------------------
      * DATE     BY   REQUEST    DESCRIPTION
      *----------------------------------------------------------------
      * 040288   JS   GV-0004    ORIGINAL CODING
      * 091289   RS   GV-0012    ADDED DATA-SENSITIVITY CAP AT 100
      * 062591   TGD  GV-0021    KEY-RISKS LIST REWRITTEN TO A TABLE
      *                          INSTEAD OF FIVE SEPARATE PRINT LINES
      * 043093   JS   GV-0042    MITIGATION LIST NOW VARIES BY RISK
      *                          LEVEL PER BR-9, NOT ONE FIXED SET
      * 081595   RS   GV-0075    PROHIBITED-DOMAIN MITIGATIONS LIMITED
      *                          TO THE TWO STOP-WORK LINES ONLY
      * 112398   TGD  GV-0101    Y2K REVIEW - TIMESTAMP BUILT BY
      *                          APNDAUD, NOT THIS PROGRAM; NO CHANGE
      * 022499   JS   GV-0103    Y2K SIGN-OFF RECORDED
      * 070501   RS   GV-0121    END-OF-RUN SUMMARY NOW SHOWS COUNTS
      *                          PER RISK LEVEL, NOT JUST A GRAND TOTAL
      * 031703   TGD  GV-0140    COMMENT CLEANUP, NO LOGIC CHANGE
      * 052606   JS   GV-0167    HIGH-RISK-DOMAIN LINES ADDED TO BOTH
      *                          KEY RISKS AND MITIGATIONS PER BR-9
      * 042109   TGD  GV-0188    ADDED 070-READ-LAST-AUDIT - THIS
      *                          PROGRAM NOW SEEDS ITS OWN LAST-ID
      *                          AND LAST-CHECKSUM FROM THE TRAIL AT
      *                          HOUSEKEEPING TIME INSTEAD OF ASSUMING
      *                          APNDAUD REMEMBERS THEM ACROSS RUNS
      * 051409   JS   GV-0192    DIMENSION TABLE LINE IN THE REPORT
      *                          BLOCK WAS MISSING A DESCRIPTION
      *                          COLUMN - ADDED WS-DIM-DESC-TABLE AND
      *                          WORKED IT INTO 712-WRITE-ONE-DIM-LINE
      *----------------------------------------------------------------

       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SOURCE-COMPUTER. IBM-390.
       OBJECT-COMPUTER. IBM-390.
       SPECIAL-NAMES.
           C01 IS NEXT-PAGE
           CLASS VALID-YES-NO IS "Y" "N".

       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
           SELECT SYSREG-FILE
           ASSIGN TO UT-S-SYSREG
             ACCESS MODE IS SEQUENTIAL
             FILE STATUS IS REG-FCODE.

           SELECT ASMTOUT
           ASSIGN TO UT-S-ASMTOUT
             ACCESS MODE IS SEQUENTIAL
             FILE STATUS IS OUT-FCODE.

           SELECT ASMTRPT
           ASSIGN TO UT-S-ASMTRPT
             ACCESS MODE IS SEQUENTIAL
             FILE STATUS IS RPT-FCODE.

           SELECT AUDTRL-SCAN
           ASSIGN TO UT-S-AUDTRL
             ACCESS MODE IS SEQUENTIAL
             FILE STATUS IS SCN-FCODE.

       DATA DIVISION.
       FILE SECTION.

       FD  SYSREG-FILE
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           DATA RECORD IS SYS-REGISTRATION-REC.
       COPY SYSREG.

       FD  ASMTOUT
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           DATA RECORD IS RISK-ASSESSMENT-RESULT-REC.
       COPY RISKRES.

       FD  ASMTRPT
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           DATA RECORD IS ASM-PRINT-LINE.
       01  ASM-PRINT-LINE                PIC X(132).

      ****** READ-ONLY PASS OVER THE AUDIT TRAIL AT HOUSEKEEPING TIME
      ****** ONLY, TO FIND THE LAST ID/CHECKSUM ON FILE BEFORE THIS
      ****** PROGRAM'S OWN APNDAUD CALLS BEGIN EXTENDING IT - SEE
      ****** 070-READ-LAST-AUDIT
       FD  AUDTRL-SCAN
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           DATA RECORD IS AUDIT-EVENT-REC.
       COPY AUDEVT.

       WORKING-STORAGE SECTION.
       01  FILE-STATUS-CODES.
           05  REG-FCODE                PIC X(02).
               88  REG-READ-OK              VALUE "00".
               88  REG-AT-EOF               VALUE "10".
           05  OUT-FCODE                PIC X(02).
               88  OUT-WRITE-OK             VALUE SPACES.
           05  RPT-FCODE                PIC X(02).
               88  RPT-WRITE-OK             VALUE SPACES.
           05  SCN-FCODE                PIC X(02).
               88  SCN-READ-OK              VALUE "00".
               88  SCN-AT-EOF               VALUE "10".
           05  FILLER                   PIC X(08).

       COPY DOMTAB.
       COPY SCORTAB.

       01  WS-RUN-COUNTERS.
           05  WS-RECORDS-READ          PIC 9(05) COMP.
           05  WS-RECORDS-WRITTEN       PIC 9(05) COMP.
           05  WS-CNT-UNACCEPTABLE      PIC 9(05) COMP.
           05  WS-CNT-HIGH              PIC 9(05) COMP.
           05  WS-CNT-LIMITED           PIC 9(05) COMP.
           05  WS-CNT-MINIMAL           PIC 9(05) COMP.
           05  FILLER                   PIC X(08).

      * REDEFINITION #1 - THE FOUR LEVEL COUNTERS VIEWED AS A TABLE
      * SO 999-CLEANUP CAN PRINT THEM IN A LOOP WITH THE LEVEL-NAME
      * LITERAL TABLE BELOW INSTEAD OF FOUR SEPARATE STRING STATEMENTS
       01  WS-LEVEL-COUNTERS-R REDEFINES WS-CNT-UNACCEPTABLE.
           05  FILLER                   PIC 9(05) COMP.
       01  WS-LEVEL-COUNT-TABLE.
           05  WS-LVL-COUNT OCCURS 4 TIMES
                            INDEXED BY WS-LVL-IDX
                            PIC 9(05) COMP.
           05  FILLER                   PIC X(08).

       01  WS-DOMAIN-WORK.
           05  WS-DOM-SCORE             PIC 9(03)V99.
           05  WS-DOM-FOUND-SW          PIC X(01) VALUE "N".
               88  WS-DOM-WAS-FOUND         VALUE "Y".
           05  WS-DOM-PROHIBITED-SW     PIC X(01) VALUE "N".
               88  WS-DOM-IS-PROHIBITED-F   VALUE "Y".
           05  WS-DOM-HIGH-RISK-SW      PIC X(01) VALUE "N".
               88  WS-DOM-IS-HIGH-RISK-F    VALUE "Y".
           05  FILLER                   PIC X(08).

       01  WS-DATA-SCORE                PIC 9(03)V99.
       01  WS-AUTONOMY-SCORE            PIC 9(03)V99.
       01  WS-POPULATION-SCORE          PIC 9(03)V99.
       01  WS-SAFETY-SCORE              PIC 9(03)V99.

      * REDEFINITION #2 - THE FIVE DIMENSION SCORES VIEWED AS ONE
      * GROUP SO THEY CAN BE MOVED INTO RES-DIM-SCORES WITH ONE MOVE
       01  WS-DIM-BLOCK.
           05  WS-DIM-DOMAIN            PIC 9(03)V99.
           05  WS-DIM-DATA              PIC 9(03)V99.
           05  WS-DIM-AUTONOMY          PIC 9(03)V99.
           05  WS-DIM-POPULATION        PIC 9(03)V99.
           05  WS-DIM-SAFETY            PIC 9(03)V99.
           05  FILLER                   PIC X(08).
       01  WS-DIM-BLOCK-R REDEFINES WS-DIM-BLOCK.
           05  WS-DIM-ENTRY OCCURS 5 TIMES
                           INDEXED BY WS-DIM-IDX
                           PIC 9(03)V99.

       01  WS-RSK-REQUEST.
           05  WS-RSK-DOMAIN-SCORE      PIC 9(03)V99.
           05  WS-RSK-DATA-SCORE        PIC 9(03)V99.
           05  WS-RSK-AUTONOMY-SCORE    PIC 9(03)V99.
           05  WS-RSK-POPULATION-SCORE  PIC 9(03)V99.
           05  WS-RSK-SAFETY-SCORE      PIC 9(03)V99.
           05  WS-RSK-PROHIBITED-SW     PIC X(01).
           05  WS-RSK-HIGH-RISK-SW      PIC X(01).
           05  FILLER                   PIC X(08).
       01  WS-RSK-RESULT.
           05  WS-RSK-COMPOSITE-SCORE   PIC 9(03)V99.
           05  WS-RSK-RISK-LEVEL        PIC X(12).
           05  WS-RSK-EU-CATEGORY       PIC X(50).
           05  FILLER                   PIC X(08).

      * KEY RISKS / MITIGATIONS WORK TABLES - UP TO 10 LINES EACH,
      * WELL ABOVE THE LONGEST BR-9 FIXED LIST (SIX MITIGATION LINES)
       01  WS-KEY-RISK-LINES.
           05  WS-KEY-RISK-LINE OCCURS 10 TIMES
                               INDEXED BY WS-KR-IDX
                               PIC X(60).
           05  FILLER                   PIC X(08).
       01  WS-KEY-RISK-COUNT            PIC 9(02) COMP.

       01  WS-MITIGATION-LINES.
           05  WS-MITIGATION-LINE OCCURS 10 TIMES
                                  INDEXED BY WS-MT-IDX
                                  PIC X(70).
           05  FILLER                   PIC X(08).
       01  WS-MITIGATION-COUNT          PIC 9(02) COMP.

       01  WS-SCORE-EDIT                PIC ZZ9.99.
       01  WS-HDR-LINE                  PIC X(132) VALUE SPACES.
       01  WS-DETAIL-LINE                PIC X(132) VALUE SPACES.

       01  WS-DIM-NAME-LITERAL          PIC X(50)
           VALUE "DOMAIN    " & "DATA      " & "AUTONOMY  "
               & "POPULATION" & "SAFETY    ".
       01  WS-DIM-NAME-TABLE REDEFINES WS-DIM-NAME-LITERAL.
      * REDEFINITION #3 - LITERAL-BACKED DIMENSION-NAME TABLE USED
      * BY THE REPORT BLOCK, THE SAME TECHNIQUE CKSUM USES FOR ITS
      * PRINTABLE-CHARACTER ALPHABET
           05  WS-DIM-NAME OCCURS 5 TIMES
                           INDEXED BY WS-DNM-IDX
                           PIC X(10).
       01  WS-DIM-WEIGHT-PCT-LITERAL    PIC X(15)
               VALUE "25 20 20 15 20 ".
       01  WS-DIM-WEIGHT-PCT-TABLE REDEFINES WS-DIM-WEIGHT-PCT-LITERAL.
           05  WS-DIM-WEIGHT-PCT OCCURS 5 TIMES
                               INDEXED BY WS-DWT-IDX
                               PIC X(03).

      * GV-0192 - SAME LITERAL-BACKED TECHNIQUE AS WS-DIM-NAME-TABLE,
      * ONE 40-BYTE DESCRIPTION PER DIMENSION FOR THE REPORT BLOCK'S
      * DESCRIPTION COLUMN
       01  WS-DIM-DESC-LITERAL          PIC X(200)
           VALUE "APPLICATION DOMAIN RISK CATEGORY        DATA SENSITIVI
      -    "TY AND PERSONAL DATA USE  DEGREE OF AUTONOMOUS SYSTEM ACTION
      -    "      SIZE OF THE AFFECTED POPULATION         SAFETY-CRITICA
      -    "L APPLICATION EXPOSURE    ".
       01  WS-DIM-DESC-TABLE REDEFINES WS-DIM-DESC-LITERAL.
           05  WS-DIM-DESC OCCURS 5 TIMES
                           INDEXED BY WS-DDS-IDX
                           PIC X(40).

       01  WS-APD-REQUEST.
           05  WS-APD-EVENT-TYPE        PIC X(22)
               VALUE "RISK_ASSESSMENT       ".
           05  WS-APD-SYSTEM-NAME       PIC X(30).
           05  WS-APD-ACTOR             PIC X(20)
               VALUE "RISKASMT BATCH JOB".
           05  WS-APD-DETAILS           PIC X(60).
           05  WS-APD-PREV-ID           PIC 9(06).
           05  WS-APD-PREV-CHECKSUM     PIC 9(09).
           05  FILLER                   PIC X(05).
       01  WS-APD-RESULT.
           05  WS-APD-NEW-ID            PIC 9(06).
           05  WS-APD-NEW-CHECKSUM      PIC 9(09).
           05  WS-APD-RETURN-CD         PIC S9(04) COMP.
           05  FILLER                   PIC X(05).
       01  WS-LAST-ID                   PIC 9(06) VALUE ZERO.
       01  WS-LAST-CHECKSUM             PIC 9(09) VALUE ZERO.

       COPY ABENDREC.

       PROCEDURE DIVISION.
       100-MAINLINE SECTION.
       100-START.
           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
           PERFORM 200-PROCESS-ONE-RECORD THRU 200-EXIT
               UNTIL REG-AT-EOF.
           PERFORM 999-CLEANUP THRU 999-EXIT.
           GOBACK.

       000-HOUSEKEEPING.
           MOVE "000-HOUSEKEEPING" TO PARA-NAME.
           MOVE ZERO TO WS-RECORDS-READ, WS-RECORDS-WRITTEN.
           MOVE ZERO TO WS-CNT-UNACCEPTABLE, WS-CNT-HIGH,
                        WS-CNT-LIMITED, WS-CNT-MINIMAL.
           PERFORM 050-LOAD-DOMTAB THRU 050-EXIT.
           PERFORM 060-LOAD-SCORTAB THRU 060-EXIT.
           PERFORM 070-READ-LAST-AUDIT THRU 070-EXIT.
           OPEN INPUT  SYSREG-FILE
                OUTPUT ASMTOUT
                OUTPUT ASMTRPT.
           READ SYSREG-FILE
               AT END
                   SET REG-AT-EOF TO TRUE
           END-READ.
       000-EXIT.
           EXIT.

      * BR-1 TABLE LOAD - SEE DOMTAB/DOMTABIN
       050-LOAD-DOMTAB.
           MOVE "050-LOAD-DOMTAB" TO PARA-NAME.
           SET DOM-IDX TO 1.
           COPY DOMTABIN.
       050-EXIT.
           EXIT.

      * BR-3/BR-4 TABLE LOAD - TWO SEPARATE COPY STATEMENTS, ONE PER
      * TABLE, SEE SCORTAB/AUTTABIN/POPTABIN
       060-LOAD-SCORTAB.
           MOVE "060-LOAD-SCORTAB" TO PARA-NAME.
           SET AUT-IDX TO 1.
           COPY AUTTABIN.
           SET POP-IDX TO 1.
           COPY POPTABIN.
       060-EXIT.
           EXIT.

      * APNDAUD CANNOT RE-READ AN EXTEND-MODE FILE, SO THIS PROGRAM
      * TAKES ITS OWN READ-ONLY PASS OVER THE TRAIL FIRST TO FIND
      * THE LAST ID/CHECKSUM ON FILE - ZERO/ZERO IF THE TRAIL IS
      * STILL EMPTY - THEN CARRIES THEM FORWARD ITSELF, ONE CALL
      * AT A TIME, THE SAME WAY WS-LAST-CHECKSUM ALREADY DID
       070-READ-LAST-AUDIT.
           MOVE "070-READ-LAST-AUDIT" TO PARA-NAME.
           MOVE ZERO TO WS-LAST-ID, WS-LAST-CHECKSUM.
           OPEN INPUT AUDTRL-SCAN.
           READ AUDTRL-SCAN
               AT END
                   SET SCN-AT-EOF TO TRUE
           END-READ.
           PERFORM 075-SCAN-ONE-AUDIT-REC THRU 075-EXIT
               UNTIL SCN-AT-EOF.
           CLOSE AUDTRL-SCAN.
       070-EXIT.
           EXIT.

       075-SCAN-ONE-AUDIT-REC.
           MOVE "075-SCAN-ONE-AUDIT-REC" TO PARA-NAME.
           MOVE AUD-ID       TO WS-LAST-ID.
           MOVE AUD-CHECKSUM TO WS-LAST-CHECKSUM.
           READ AUDTRL-SCAN
               AT END
                   SET SCN-AT-EOF TO TRUE
           END-READ.
       075-EXIT.
           EXIT.

       200-PROCESS-ONE-RECORD.
           MOVE "200-PROCESS-ONE-RECORD" TO PARA-NAME.
           ADD 1 TO WS-RECORDS-READ.
           PERFORM 300-SCORE-DOMAIN    THRU 300-EXIT.
           PERFORM 310-SCORE-DATA      THRU 310-EXIT.
           PERFORM 320-SCORE-AUTONOMY  THRU 320-EXIT.
           PERFORM 330-SCORE-POPULATION THRU 330-EXIT.
           PERFORM 340-SCORE-SAFETY    THRU 340-EXIT.
           PERFORM 400-COMPOSITE-AND-LEVEL THRU 400-EXIT.
           PERFORM 450-BUILD-KEY-RISKS THRU 450-EXIT.
           PERFORM 460-BUILD-MITIGATIONS THRU 460-EXIT.
           PERFORM 700-WRITE-ASSESSMENT THRU 700-EXIT.
           READ SYSREG-FILE
               AT END
                   SET REG-AT-EOF TO TRUE
           END-READ.
       200-EXIT.
           EXIT.

      * BR-1 - DOMAIN LOOKUP; UNKNOWN DOMAIN SCORES 40 AND IS
      * TREATED AS NEITHER PROHIBITED NOR HIGH-RISK
       300-SCORE-DOMAIN.
           MOVE "300-SCORE-DOMAIN" TO PARA-NAME.
           MOVE "N" TO WS-DOM-FOUND-SW, WS-DOM-PROHIBITED-SW,
                       WS-DOM-HIGH-RISK-SW.
           MOVE 40 TO WS-DOM-SCORE.
           PERFORM 305-CHECK-ONE-DOMAIN THRU 305-EXIT
               VARYING DOM-IDX FROM 1 BY 1
               UNTIL DOM-IDX > DOMAIN-TABLE-SIZE.
           MOVE WS-DOM-SCORE TO WS-DIM-DOMAIN.
       300-EXIT.
           EXIT.

       305-CHECK-ONE-DOMAIN.
           MOVE "305-CHECK-ONE-DOMAIN" TO PARA-NAME.
           IF DOM-CODE (DOM-IDX) = SYS-DOMAIN
               MOVE DOM-SCORE (DOM-IDX) TO WS-DOM-SCORE
               MOVE "Y" TO WS-DOM-FOUND-SW
               IF DOM-IS-PROHIBITED (DOM-IDX)
                   MOVE "Y" TO WS-DOM-PROHIBITED-SW
               END-IF
               IF DOM-IS-HIGH-RISK (DOM-IDX)
                   MOVE "Y" TO WS-DOM-HIGH-RISK-SW
               END-IF
           END-IF.
       305-EXIT.
           EXIT.

      * BR-2 - BASE 20, +35 PERSONAL DATA, +30 BIOMETRIC, CAP 100
       310-SCORE-DATA.
           MOVE "310-SCORE-DATA" TO PARA-NAME.
           MOVE 20 TO WS-DATA-SCORE.
           IF SYS-HAS-PERSONAL-DATA
               ADD 35 TO WS-DATA-SCORE.
           IF SYS-HAS-BIOMETRIC-DATA
               ADD 30 TO WS-DATA-SCORE.
           IF WS-DATA-SCORE > 100
               MOVE 100 TO WS-DATA-SCORE.
           MOVE WS-DATA-SCORE TO WS-DIM-DATA.
       310-EXIT.
           EXIT.

      * BR-3 - AUTONOMY LOOKUP; UNKNOWN CODE SCORES 50
       320-SCORE-AUTONOMY.
           MOVE "320-SCORE-AUTONOMY" TO PARA-NAME.
           MOVE 50 TO WS-AUTONOMY-SCORE.
           PERFORM 325-CHECK-ONE-AUTONOMY THRU 325-EXIT
               VARYING AUT-IDX FROM 1 BY 1
               UNTIL AUT-IDX > AUTONOMY-TABLE-SIZE.
           MOVE WS-AUTONOMY-SCORE TO WS-DIM-AUTONOMY.
       320-EXIT.
           EXIT.

       325-CHECK-ONE-AUTONOMY.
           MOVE "325-CHECK-ONE-AUTONOMY" TO PARA-NAME.
           IF AUT-CODE (AUT-IDX) = SYS-AUTONOMY
               MOVE AUT-SCORE (AUT-IDX) TO WS-AUTONOMY-SCORE
           END-IF.
       325-EXIT.
           EXIT.

      * BR-4 - AFFECTED-POPULATION LOOKUP; UNKNOWN CODE SCORES 50
       330-SCORE-POPULATION.
           MOVE "330-SCORE-POPULATION" TO PARA-NAME.
           MOVE 50 TO WS-POPULATION-SCORE.
           PERFORM 335-CHECK-ONE-POPULATION THRU 335-EXIT
               VARYING POP-IDX FROM 1 BY 1
               UNTIL POP-IDX > POPULATION-TABLE-SIZE.
           MOVE WS-POPULATION-SCORE TO WS-DIM-POPULATION.
       330-EXIT.
           EXIT.

       335-CHECK-ONE-POPULATION.
           MOVE "335-CHECK-ONE-POPULATION" TO PARA-NAME.
           IF POP-CODE (POP-IDX) = SYS-POPULATION
               MOVE POP-SCORE (POP-IDX) TO WS-POPULATION-SCORE
           END-IF.
       335-EXIT.
           EXIT.

      * BR-5 - SAFETY-CRITICAL SCORES 85, ELSE 20
       340-SCORE-SAFETY.
           MOVE "340-SCORE-SAFETY" TO PARA-NAME.
           IF SYS-IS-SAFETY-CRITICAL
               MOVE 85 TO WS-SAFETY-SCORE
           ELSE
               MOVE 20 TO WS-SAFETY-SCORE.
           MOVE WS-SAFETY-SCORE TO WS-DIM-SAFETY.
       340-EXIT.
           EXIT.

      * BR-6/BR-7/BR-8 - CALL RSKSCORE FOR THE WEIGHTED COMPOSITE,
      * THE RISK LEVEL AND THE EU CATEGORY TEXT
       400-COMPOSITE-AND-LEVEL.
           MOVE "400-COMPOSITE-AND-LEVEL" TO PARA-NAME.
           MOVE WS-DIM-DOMAIN     TO WS-RSK-DOMAIN-SCORE.
           MOVE WS-DIM-DATA       TO WS-RSK-DATA-SCORE.
           MOVE WS-DIM-AUTONOMY   TO WS-RSK-AUTONOMY-SCORE.
           MOVE WS-DIM-POPULATION TO WS-RSK-POPULATION-SCORE.
           MOVE WS-DIM-SAFETY     TO WS-RSK-SAFETY-SCORE.
           MOVE WS-DOM-PROHIBITED-SW TO WS-RSK-PROHIBITED-SW.
           MOVE WS-DOM-HIGH-RISK-SW  TO WS-RSK-HIGH-RISK-SW.
           CALL "RSKSCORE" USING WS-RSK-REQUEST, WS-RSK-RESULT.
           IF WS-RSK-RISK-LEVEL = "UNACCEPTABLE"
               ADD 1 TO WS-CNT-UNACCEPTABLE
           ELSE
           IF WS-RSK-RISK-LEVEL = "HIGH        "
               ADD 1 TO WS-CNT-HIGH
           ELSE
           IF WS-RSK-RISK-LEVEL = "LIMITED     "
               ADD 1 TO WS-CNT-LIMITED
           ELSE
               ADD 1 TO WS-CNT-MINIMAL.
       400-EXIT.
           EXIT.

      * BR-9 KEY RISKS - ONE LINE PER DIMENSION SCORING 70 OR ABOVE,
      * PLUS THE GDPR / HIGH-RISK-DOMAIN / PROHIBITED LINES
       450-BUILD-KEY-RISKS.
           MOVE "450-BUILD-KEY-RISKS" TO PARA-NAME.
           MOVE ZERO TO WS-KEY-RISK-COUNT.
           PERFORM 455-CHECK-ONE-DIM-RISK THRU 455-EXIT
               VARYING WS-DIM-IDX FROM 1 BY 1
               UNTIL WS-DIM-IDX > 5.
           IF SYS-HAS-PERSONAL-DATA
               ADD 1 TO WS-KEY-RISK-COUNT
               SET WS-KR-IDX TO WS-KEY-RISK-COUNT
               MOVE "GDPR APPLIES - PERSONAL DATA IS PROCESSED"
                   TO WS-KEY-RISK-LINE (WS-KR-IDX).
           IF WS-DOM-IS-HIGH-RISK-F
               ADD 1 TO WS-KEY-RISK-COUNT
               SET WS-KR-IDX TO WS-KEY-RISK-COUNT
               MOVE "HIGH-RISK APPLICATION DOMAIN"
                   TO WS-KEY-RISK-LINE (WS-KR-IDX).
           IF WS-DOM-IS-PROHIBITED-F
               ADD 1 TO WS-KEY-RISK-COUNT
               SET WS-KR-IDX TO WS-KEY-RISK-COUNT
               MOVE "PROHIBITED AI PRACTICE - THIS DOMAIN IS BANNED"
                   TO WS-KEY-RISK-LINE (WS-KR-IDX).
           IF WS-KEY-RISK-COUNT = ZERO
               MOVE 1 TO WS-KEY-RISK-COUNT
               MOVE "NO SIGNIFICANT RISKS IDENTIFIED AT THIS TIME"
                   TO WS-KEY-RISK-LINE (1).
       450-EXIT.
           EXIT.

       455-CHECK-ONE-DIM-RISK.
           MOVE "455-CHECK-ONE-DIM-RISK" TO PARA-NAME.
           IF WS-DIM-ENTRY (WS-DIM-IDX) >= 70.00
               ADD 1 TO WS-KEY-RISK-COUNT
               SET WS-KR-IDX TO WS-KEY-RISK-COUNT
               MOVE SPACES TO WS-KEY-RISK-LINE (WS-KR-IDX)
               MOVE WS-DIM-ENTRY (WS-DIM-IDX) TO WS-SCORE-EDIT
               STRING "HIGH " WS-DIM-NAME (WS-DIM-IDX)
                      " RISK (" WS-SCORE-EDIT "/100)"
                   DELIMITED BY SIZE
                   INTO WS-KEY-RISK-LINE (WS-KR-IDX)
           END-IF.
       455-EXIT.
           EXIT.

      * BR-9 MITIGATIONS - THE FIXED LIST VARIES ENTIRELY BY LEVEL
       460-BUILD-MITIGATIONS.
           MOVE "460-BUILD-MITIGATIONS" TO PARA-NAME.
           MOVE ZERO TO WS-MITIGATION-COUNT.
           IF WS-RSK-RISK-LEVEL = "UNACCEPTABLE"
               PERFORM 461-UNACCEPTABLE-MITS THRU 461-EXIT
               GO TO 460-EXIT.
           IF WS-RSK-RISK-LEVEL = "HIGH        "
               PERFORM 462-HIGH-MITS THRU 462-EXIT.
           IF WS-RSK-RISK-LEVEL = "LIMITED     "
               PERFORM 463-LIMITED-MITS THRU 463-EXIT.
           IF SYS-HAS-PERSONAL-DATA
               PERFORM 464-PERSONAL-DATA-MITS THRU 464-EXIT.
           IF WS-DOM-IS-HIGH-RISK-F
               PERFORM 465-HIGH-RISK-DOMAIN-MITS THRU 465-EXIT.
           IF WS-MITIGATION-COUNT = ZERO
               MOVE 1 TO WS-MITIGATION-COUNT
               MOVE "CONTINUE MONITORING AND PERIODIC REVIEW"
                   TO WS-MITIGATION-LINE (1).
       460-EXIT.
           EXIT.

       461-UNACCEPTABLE-MITS.
           MOVE "461-UNACCEPTABLE-MITS" TO PARA-NAME.
           MOVE 2 TO WS-MITIGATION-COUNT.
           MOVE "STOP - THIS SYSTEM MAY NOT BE DEPLOYED"
               TO WS-MITIGATION-LINE (1).
           MOVE "CONSULT LEGAL COUNSEL BEFORE ANY FURTHER ACTION"
               TO WS-MITIGATION-LINE (2).
       461-EXIT.
           EXIT.

       462-HIGH-MITS.
           MOVE "462-HIGH-MITS" TO PARA-NAME.
           MOVE "COMPLETE A CONFORMITY ASSESSMENT"
               TO WS-MITIGATION-LINE (1).
           MOVE "ESTABLISH A QUALITY MANAGEMENT SYSTEM"
               TO WS-MITIGATION-LINE (2).
           MOVE "MAINTAIN TECHNICAL DOCUMENTATION"
               TO WS-MITIGATION-LINE (3).
           MOVE "IMPLEMENT HUMAN OVERSIGHT MEASURES"
               TO WS-MITIGATION-LINE (4).
           MOVE "REGISTER THE SYSTEM IN THE EU DATABASE"
               TO WS-MITIGATION-LINE (5).
           MOVE "CONDUCT A FUNDAMENTAL RIGHTS IMPACT ASSESSMENT"
               TO WS-MITIGATION-LINE (6).
           MOVE 6 TO WS-MITIGATION-COUNT.
       462-EXIT.
           EXIT.

       463-LIMITED-MITS.
           MOVE "463-LIMITED-MITS" TO PARA-NAME.
           MOVE "ENSURE TRANSPARENCY WITH AFFECTED USERS"
               TO WS-MITIGATION-LINE (1).
           MOVE "DOCUMENT SYSTEM CAPABILITIES AND LIMITATIONS"
               TO WS-MITIGATION-LINE (2).
           MOVE "MONITOR OUTPUT QUALITY ON AN ONGOING BASIS"
               TO WS-MITIGATION-LINE (3).
           MOVE 3 TO WS-MITIGATION-COUNT.
       463-EXIT.
           EXIT.

       464-PERSONAL-DATA-MITS.
           MOVE "464-PERSONAL-DATA-MITS" TO PARA-NAME.
           ADD 1 TO WS-MITIGATION-COUNT.
           SET WS-MT-IDX TO WS-MITIGATION-COUNT.
           MOVE "CONDUCT A DATA PROTECTION IMPACT ASSESSMENT"
               TO WS-MITIGATION-LINE (WS-MT-IDX).
           ADD 1 TO WS-MITIGATION-COUNT.
           SET WS-MT-IDX TO WS-MITIGATION-COUNT.
           MOVE "HONOR GDPR ARTICLE 22 AUTOMATED-DECISION RIGHTS"
               TO WS-MITIGATION-LINE (WS-MT-IDX).
       464-EXIT.
           EXIT.

       465-HIGH-RISK-DOMAIN-MITS.
           MOVE "465-HIGH-RISK-DOMAIN-MITS" TO PARA-NAME.
           ADD 1 TO WS-MITIGATION-COUNT.
           SET WS-MT-IDX TO WS-MITIGATION-COUNT.
           MOVE "PERFORM REGULAR BIAS AND FAIRNESS TESTING"
               TO WS-MITIGATION-LINE (WS-MT-IDX).
           ADD 1 TO WS-MITIGATION-COUNT.
           SET WS-MT-IDX TO WS-MITIGATION-COUNT.
           MOVE "ESTABLISH A RECURRING AUDIT SCHEDULE"
               TO WS-MITIGATION-LINE (WS-MT-IDX).
       465-EXIT.
           EXIT.

       700-WRITE-ASSESSMENT.
           MOVE "700-WRITE-ASSESSMENT" TO PARA-NAME.
           MOVE SYS-NAME              TO RES-SYS-NAME.
           MOVE WS-RSK-RISK-LEVEL     TO RES-RISK-LEVEL.
           MOVE WS-RSK-COMPOSITE-SCORE TO RES-RISK-SCORE.
           MOVE WS-RSK-EU-CATEGORY    TO RES-EU-CATEGORY.
           MOVE WS-DIM-BLOCK          TO RES-DIM-SCORES.
           WRITE RISK-ASSESSMENT-RESULT-REC.
           IF OUT-WRITE-OK
               ADD 1 TO WS-RECORDS-WRITTEN.
           PERFORM 710-WRITE-REPORT-BLOCK THRU 710-EXIT.
           MOVE SYS-NAME TO WS-APD-SYSTEM-NAME.
           MOVE SPACES TO WS-APD-DETAILS.
           STRING "RISK ASSESSMENT COMPLETED - LEVEL "
                  WS-RSK-RISK-LEVEL
               DELIMITED BY SIZE INTO WS-APD-DETAILS.
           MOVE WS-LAST-ID       TO WS-APD-PREV-ID.
           MOVE WS-LAST-CHECKSUM TO WS-APD-PREV-CHECKSUM.
           CALL "APNDAUD" USING WS-APD-REQUEST, WS-APD-RESULT.
           MOVE WS-APD-NEW-ID       TO WS-LAST-ID.
           MOVE WS-APD-NEW-CHECKSUM TO WS-LAST-CHECKSUM.
       700-EXIT.
           EXIT.

       710-WRITE-REPORT-BLOCK.
           MOVE "710-WRITE-REPORT-BLOCK" TO PARA-NAME.
           MOVE SPACES TO WS-HDR-LINE.
           MOVE WS-RSK-COMPOSITE-SCORE TO WS-SCORE-EDIT.
           STRING "SYSTEM: " SYS-NAME "  LEVEL: " WS-RSK-RISK-LEVEL
                  "  SCORE: " WS-SCORE-EDIT "/100"
               DELIMITED BY SIZE INTO WS-HDR-LINE.
           WRITE ASM-PRINT-LINE FROM WS-HDR-LINE.
           MOVE SPACES TO WS-DETAIL-LINE.
           STRING "CATEGORY: " WS-RSK-EU-CATEGORY
               DELIMITED BY SIZE INTO WS-DETAIL-LINE.
           WRITE ASM-PRINT-LINE FROM WS-DETAIL-LINE.
           PERFORM 712-WRITE-ONE-DIM-LINE THRU 712-EXIT
               VARYING WS-DIM-IDX FROM 1 BY 1
               UNTIL WS-DIM-IDX > 5.
           MOVE "KEY RISKS:" TO WS-DETAIL-LINE.
           WRITE ASM-PRINT-LINE FROM WS-DETAIL-LINE.
           PERFORM 714-WRITE-ONE-KEY-RISK THRU 714-EXIT
               VARYING WS-KR-IDX FROM 1 BY 1
               UNTIL WS-KR-IDX > WS-KEY-RISK-COUNT.
           MOVE "RECOMMENDED MITIGATIONS:" TO WS-DETAIL-LINE.
           WRITE ASM-PRINT-LINE FROM WS-DETAIL-LINE.
           PERFORM 716-WRITE-ONE-MITIGATION THRU 716-EXIT
               VARYING WS-MT-IDX FROM 1 BY 1
               UNTIL WS-MT-IDX > WS-MITIGATION-COUNT.
       710-EXIT.
           EXIT.

      * GV-0192 - DESCRIPTION COLUMN ADDED TO THE STRING, SAME
      * WS-DIM-IDX ALREADY USED TO SUBSCRIPT WS-DIM-NAME AND
      * WS-DIM-WEIGHT-PCT ABOVE
       712-WRITE-ONE-DIM-LINE.
           MOVE "712-WRITE-ONE-DIM-LINE" TO PARA-NAME.
           MOVE WS-DIM-ENTRY (WS-DIM-IDX) TO WS-SCORE-EDIT.
           MOVE SPACES TO WS-DETAIL-LINE.
           STRING "  " WS-DIM-NAME (WS-DIM-IDX) " SCORE: "
                  WS-SCORE-EDIT "/100  WEIGHT: "
                  WS-DIM-WEIGHT-PCT (WS-DIM-IDX) "%  "
                  WS-DIM-DESC (WS-DIM-IDX)
               DELIMITED BY SIZE INTO WS-DETAIL-LINE.
           WRITE ASM-PRINT-LINE FROM WS-DETAIL-LINE.
       712-EXIT.
           EXIT.

       714-WRITE-ONE-KEY-RISK.
           MOVE "714-WRITE-ONE-KEY-RISK" TO PARA-NAME.
           MOVE SPACES TO WS-DETAIL-LINE.
           STRING "  - " WS-KEY-RISK-LINE (WS-KR-IDX)
               DELIMITED BY SIZE INTO WS-DETAIL-LINE.
           WRITE ASM-PRINT-LINE FROM WS-DETAIL-LINE.
       714-EXIT.
           EXIT.

       716-WRITE-ONE-MITIGATION.
           MOVE "716-WRITE-ONE-MITIGATION" TO PARA-NAME.
           MOVE SPACES TO WS-DETAIL-LINE.
           STRING "  - " WS-MITIGATION-LINE (WS-MT-IDX)
               DELIMITED BY SIZE INTO WS-DETAIL-LINE.
           WRITE ASM-PRINT-LINE FROM WS-DETAIL-LINE.
       716-EXIT.
           EXIT.

       999-CLEANUP.
           MOVE "999-CLEANUP" TO PARA-NAME.
           MOVE WS-CNT-UNACCEPTABLE TO WS-LVL-COUNT (1).
           MOVE WS-CNT-HIGH         TO WS-LVL-COUNT (2).
           MOVE WS-CNT-LIMITED      TO WS-LVL-COUNT (3).
           MOVE WS-CNT-MINIMAL      TO WS-LVL-COUNT (4).
           MOVE SPACES TO WS-HDR-LINE.
           STRING "RECORDS READ: " WS-RECORDS-READ
                  "  RECORDS WRITTEN: " WS-RECORDS-WRITTEN
               DELIMITED BY SIZE INTO WS-HDR-LINE.
           WRITE ASM-PRINT-LINE FROM WS-HDR-LINE.
           MOVE SPACES TO WS-DETAIL-LINE.
           STRING "UNACCEPTABLE: " WS-LVL-COUNT (1)
                  "  HIGH: " WS-LVL-COUNT (2)
                  "  LIMITED: " WS-LVL-COUNT (3)
                  "  MINIMAL: " WS-LVL-COUNT (4)
               DELIMITED BY SIZE INTO WS-DETAIL-LINE.
           WRITE ASM-PRINT-LINE FROM WS-DETAIL-LINE.
           IF WS-RECORDS-READ NOT = WS-RECORDS-WRITTEN
               MOVE "RECORDS READ NOT EQUAL RECORDS WRITTEN"
                   TO ABEND-REASON
               MOVE WS-RECORDS-READ TO EXPECTED-VAL
               MOVE WS-RECORDS-WRITTEN TO ACTUAL-VAL
               DISPLAY "*** ABNORMAL END - " ABEND-REASON
                   UPON CONSOLE
               CLOSE SYSREG-FILE, ASMTOUT, ASMTRPT
               CALL "ABORT".
           CLOSE SYSREG-FILE, ASMTOUT, ASMTRPT.
       999-EXIT.
           EXIT.
