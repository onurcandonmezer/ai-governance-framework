      ******************************************************************
      * POPTABIN - IN-LINE MOVE STATEMENTS THAT LOAD THE AFFECTED-     *
      *            POPULATION SCORE TABLE IN SCORTAB.  SEE             *
      *            060-LOAD-SCORTAB.                                   *
      ******************************************************************
           MOVE "INDIVIDUAL" TO POP-CODE(POP-IDX).
           MOVE 15 TO POP-SCORE(POP-IDX).
           SET POP-IDX UP BY 1.
           MOVE "SMALL" TO POP-CODE(POP-IDX).
           MOVE 30 TO POP-SCORE(POP-IDX).
           SET POP-IDX UP BY 1.
           MOVE "MEDIUM" TO POP-CODE(POP-IDX).
           MOVE 50 TO POP-SCORE(POP-IDX).
           SET POP-IDX UP BY 1.
           MOVE "LARGE" TO POP-CODE(POP-IDX).
           MOVE 75 TO POP-SCORE(POP-IDX).
           SET POP-IDX UP BY 1.
           MOVE "PUBLIC" TO POP-CODE(POP-IDX).
           MOVE 90 TO POP-SCORE(POP-IDX).
