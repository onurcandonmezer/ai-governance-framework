       IDENTIFICATION DIVISION.
      ******************************************************************
       PROGRAM-ID.  CKSUM.
       AUTHOR. R SEIDLER.
       INSTALLATION. COBOL DEVELOPMENT CENTER.
       DATE-WRITTEN. 03/11/91.
       DATE-COMPILED. 03/11/91.
       SECURITY. NON-CONFIDENTIAL.

      ******************************************************************
      *REMARKS.
      *
      *          CALLED BY APNDAUD AND BY AUDITLOG'S VERIFY MODE.
      *          COMPUTES THE CHAINED AUDIT-TRAIL CHECKSUM REQUIRED BY
      *          THE GOVERNANCE DESK'S RECORD-KEEPING STANDARD (BR-11
      *          IN THE RULES BOOK).  THE SIX INPUT FIELDS ARE
      *          CONCATENATED WITH '|' SEPARATORS AND WALKED ONE BYTE
      *          AT A TIME AGAINST THE PRINTABLE-CHARACTER TABLE BELOW
      *          TO BUILD A POSITION-WEIGHTED SUM, WHICH IS THEN
      *          REDUCED MODULO 999999999 TO FIT THE 9-DIGIT CHECKSUM
      *          FIELD.  SAME ALGORITHM MUST RUN AT WRITE TIME (VIA
      *          APNDAUD) AND AT VERIFY TIME OR THE CHAIN WILL NOT
      *          RECONCILE.
      *
      ******************************************************************
      * CHANGE LOG
      *----------------------------------------------------------------
      * DATE     BY   REQUEST    DESCRIPTION
      *----------------------------------------------------------------
      * 031191   RS   GV-0001    ORIGINAL CODING
      * 061591   RS   GV-0014    FIXED OFF-BY-ONE IN POSITION WEIGHT
      * 091892   TGD  GV-0033    WIDENED WORK AREA TO 250 BYTES
      * 022694   JS   GV-0058    ALPHABET TABLE REDEFINED OVER A
      *                          SINGLE LITERAL INSTEAD OF 95 MOVES
      * 100895   RS   GV-0071    HANDLE ALL-SPACE DETAILS FIELD
      * 051297   TGD  GV-0090    GUARD AGAINST WORK AREA OVERFLOW ON
      *                          LONG DETAILS TEXT
      * 112398   JS   GV-0102    Y2K REVIEW - NO DATE FIELDS HASHED BY
      *                          THIS ROUTINE, NO CHANGE REQUIRED
      * 031299   RS   GV-0103    Y2K SIGN-OFF RECORDED
      * 081501   TGD  GV-0119    MODULUS CHANGED TO 999999999 SO THE
      *                          RESULT NEVER EXCEEDS AUD-CHECKSUM'S
      *                          NINE DIGITS
      * 042203   JS   GV-0140    MINOR - DISPLAY OF INTERMEDIATE SUM
      *                          REMOVED FROM PRODUCTION PATH
      * 091005   RS   GV-0162    REVIEWED FOR COMP USAGE ON ALL
      *                          SUBSCRIPTS PER SHOP STANDARD
      *----------------------------------------------------------------

       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SOURCE-COMPUTER. IBM-390.
       OBJECT-COMPUTER. IBM-390.
       SPECIAL-NAMES.
           CLASS PRINTABLE-CHAR IS "!" THRU "~".

       INPUT-OUTPUT SECTION.

       DATA DIVISION.
       FILE SECTION.

       WORKING-STORAGE SECTION.
       01  WS-WORK-AREA                PIC X(250) VALUE SPACES.

      * REDEFINITION #1 - LETS THE CHAR-WALK PARAGRAPH ADDRESS EACH
      * BYTE OF THE WORK AREA AS A SEPARATE SUBSCRIPTED ELEMENT
       01  WS-WORK-CHARS REDEFINES WS-WORK-AREA.
           05  WS-CHAR OCCURS 250 TIMES
                       INDEXED BY WS-CHAR-IDX
                       PIC X(01).

       01  WS-ALPHABET-LITERAL         PIC X(95) VALUE
           "!""#$%&'()*+,-./0123456789:;<=>?@ABCDEFGHIJKLMNOPQR"
      -    "STUVWXYZ[\]^_`abcdefghijklmnopqrstuvwxyz{|}~".

      * REDEFINITION #4 - THE 95-CHARACTER LITERAL ABOVE IS CARRIED
      * AS A SINGLE PIC X(95) SO IT PRINTS IN ONE DISPLAY STATEMENT
      * FOR DEBUGGING, BUT THE LOOKUP PARAGRAPH NEEDS IT SUBSCRIPTED
       01  WS-ALPHABET-TABLE REDEFINES WS-ALPHABET-LITERAL.
           05  WS-ALPHA-ENTRY OCCURS 95 TIMES
                              INDEXED BY WS-ALPHA-IDX
                              PIC X(01).

       01  WS-FIELD-LENGTHS.
           05  WS-LEN-TIMESTAMP        PIC 9(03) COMP.
           05  WS-LEN-EVENT-TYPE       PIC 9(03) COMP.
           05  WS-LEN-SYSTEM-NAME      PIC 9(03) COMP.
           05  WS-LEN-ACTOR            PIC 9(03) COMP.
           05  WS-LEN-DETAILS          PIC 9(03) COMP.
           05  FILLER                  PIC X(08).

      * REDEFINITION #2 - PREVIOUS CHECKSUM IS CARRIED IN THE WORK
      * AREA AS A 9-BYTE ZONED NUMBER SO IT CAN BE CONCATENATED AS
      * TEXT, BUT THE CALLING LINKAGE PASSES IT AS PIC 9(9)
       01  WS-PREV-CKSUM-TEXT          PIC 9(09).
       01  WS-PREV-CKSUM-ALPHA REDEFINES WS-PREV-CKSUM-TEXT
                                        PIC X(09).

       01  WS-WORK-LENGTH              PIC 9(03) COMP VALUE ZERO.
       01  WS-CHAR-POSITION            PIC 9(03) COMP.
       01  WS-ORDINAL                  PIC 9(03) COMP.
       01  WS-RUNNING-SUM              PIC 9(09) COMP.

      * REDEFINITION #3 - THE WEIGHTED PRODUCT NEEDS HEADROOM WIDER
      * THAN THE RUNNING SUM IT FEEDS DURING A SINGLE ADD STEP
       01  WS-WEIGHTED-PRODUCT         PIC 9(09) COMP.
       01  WS-WEIGHTED-PRODUCT-X REDEFINES WS-WEIGHTED-PRODUCT
                                          PIC 9(07)V99.

       01  WS-QUOTIENT                 PIC 9(09) COMP.

       COPY ABENDREC.

       LINKAGE SECTION.
       01  CKSUM-REC.
           05  CKS-TIMESTAMP           PIC X(20).
           05  CKS-EVENT-TYPE          PIC X(22).
           05  CKS-SYSTEM-NAME         PIC X(30).
           05  CKS-ACTOR               PIC X(20).
           05  CKS-DETAILS             PIC X(60).
           05  CKS-PREV-CHECKSUM       PIC 9(09).
       01  CKS-RESULT                  PIC 9(09).

       PROCEDURE DIVISION USING CKSUM-REC, CKS-RESULT.
           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
           PERFORM 100-BUILD-WORK-AREA THRU 100-EXIT.
           PERFORM 200-WALK-WORK-AREA THRU 200-EXIT.
           PERFORM 300-REDUCE-SUM THRU 300-EXIT.
           GOBACK.

      * ALPHABET TABLE COVERS "!" THRU "~", 95 PRINTABLE CHARACTERS IN
      * ASCENDING COLLATING ORDER, CARRIED AS THE LITERAL REDEFINED
      * ABOVE - NOTHING TO LOAD AT RUN TIME
       000-HOUSEKEEPING.
           MOVE "000-HOUSEKEEPING" TO PARA-NAME.
           MOVE SPACES TO WS-WORK-AREA.
           MOVE ZERO   TO WS-RUNNING-SUM.
       000-EXIT.
           EXIT.

       100-BUILD-WORK-AREA.
           MOVE "100-BUILD-WORK-AREA" TO PARA-NAME.
           MOVE CKS-PREV-CHECKSUM TO WS-PREV-CKSUM-TEXT.
           PERFORM 150-FIELD-LENGTHS THRU 150-EXIT.

           MOVE SPACES TO WS-WORK-AREA.
           STRING CKS-TIMESTAMP (1:WS-LEN-TIMESTAMP)
                  DELIMITED BY SIZE
                  "|" DELIMITED BY SIZE
                  CKS-EVENT-TYPE (1:WS-LEN-EVENT-TYPE)
                  DELIMITED BY SIZE
                  "|" DELIMITED BY SIZE
                  CKS-SYSTEM-NAME (1:WS-LEN-SYSTEM-NAME)
                  DELIMITED BY SIZE
                  "|" DELIMITED BY SIZE
                  CKS-ACTOR (1:WS-LEN-ACTOR)
                  DELIMITED BY SIZE
                  "|" DELIMITED BY SIZE
                  CKS-DETAILS (1:WS-LEN-DETAILS)
                  DELIMITED BY SIZE
                  "|" DELIMITED BY SIZE
                  WS-PREV-CKSUM-ALPHA DELIMITED BY SIZE
                  INTO WS-WORK-AREA
                  WITH POINTER WS-WORK-LENGTH.
           SUBTRACT 1 FROM WS-WORK-LENGTH.
           IF WS-WORK-LENGTH > 250
               MOVE 250 TO WS-WORK-LENGTH.
       100-EXIT.
           EXIT.

      * TRAILING-SPACE SCAN, WALKED BACKWARDS ONE CHARACTER AT A TIME.
      * THIS USED TO BE CODED WITH FUNCTION REVERSE BUT THAT INTRINSIC
      * IS NO LONGER ON THE APPROVED LIST SO WE WALK BACKWARDS INSTEAD
       150-FIELD-LENGTHS.
           MOVE 20 TO WS-LEN-TIMESTAMP.
           PERFORM 160-TRIM-TIMESTAMP THRU 160-EXIT
                   VARYING WS-CHAR-POSITION FROM 20 BY -1
                   UNTIL WS-CHAR-POSITION = 1
                   OR CKS-TIMESTAMP(WS-CHAR-POSITION:1) NOT = SPACE.

           MOVE 22 TO WS-LEN-EVENT-TYPE.
           PERFORM 161-TRIM-EVENT-TYPE THRU 161-EXIT
                   VARYING WS-CHAR-POSITION FROM 22 BY -1
                   UNTIL WS-CHAR-POSITION = 1
                   OR CKS-EVENT-TYPE(WS-CHAR-POSITION:1) NOT = SPACE.

           MOVE 30 TO WS-LEN-SYSTEM-NAME.
           PERFORM 162-TRIM-SYSTEM-NAME THRU 162-EXIT
                   VARYING WS-CHAR-POSITION FROM 30 BY -1
                   UNTIL WS-CHAR-POSITION = 1
                   OR CKS-SYSTEM-NAME(WS-CHAR-POSITION:1) NOT = SPACE.

           MOVE 20 TO WS-LEN-ACTOR.
           PERFORM 163-TRIM-ACTOR THRU 163-EXIT
                   VARYING WS-CHAR-POSITION FROM 20 BY -1
                   UNTIL WS-CHAR-POSITION = 1
                   OR CKS-ACTOR(WS-CHAR-POSITION:1) NOT = SPACE.

           MOVE 60 TO WS-LEN-DETAILS.
           PERFORM 164-TRIM-DETAILS THRU 164-EXIT
                   VARYING WS-CHAR-POSITION FROM 60 BY -1
                   UNTIL WS-CHAR-POSITION = 1
                   OR CKS-DETAILS(WS-CHAR-POSITION:1) NOT = SPACE.
       150-EXIT.
           EXIT.

       160-TRIM-TIMESTAMP.
           MOVE WS-CHAR-POSITION TO WS-LEN-TIMESTAMP.
       160-EXIT.
           EXIT.

       161-TRIM-EVENT-TYPE.
           MOVE WS-CHAR-POSITION TO WS-LEN-EVENT-TYPE.
       161-EXIT.
           EXIT.

       162-TRIM-SYSTEM-NAME.
           MOVE WS-CHAR-POSITION TO WS-LEN-SYSTEM-NAME.
       162-EXIT.
           EXIT.

       163-TRIM-ACTOR.
           MOVE WS-CHAR-POSITION TO WS-LEN-ACTOR.
       163-EXIT.
           EXIT.

       164-TRIM-DETAILS.
           MOVE WS-CHAR-POSITION TO WS-LEN-DETAILS.
       164-EXIT.
           EXIT.

       200-WALK-WORK-AREA.
           MOVE "200-WALK-WORK-AREA" TO PARA-NAME.
           PERFORM 250-SCORE-ONE-CHAR THRU 250-EXIT
                   VARYING WS-CHAR-IDX FROM 1 BY 1
                   UNTIL WS-CHAR-IDX > WS-WORK-LENGTH.
       200-EXIT.
           EXIT.

      * LOOKS UP THE ORDINAL POSITION OF ONE CHARACTER IN THE
      * ALPHABET TABLE (1-95) BY A STRAIGHT PERFORM VARYING SEARCH -
      * CODED AS A STRAIGHT PERFORM VARYING UNDER GV-0058, SAME AS
      * THE REDEFINED ALPHABET TABLE IT SEARCHES
       250-SCORE-ONE-CHAR.
           MOVE ZERO TO WS-ORDINAL.
           IF WS-CHAR(WS-CHAR-IDX) IS PRINTABLE-CHAR
               PERFORM 260-FIND-ORDINAL THRU 260-EXIT
                       VARYING WS-ALPHA-IDX FROM 1 BY 1
                       UNTIL WS-ALPHA-IDX > 95
                       OR WS-ORDINAL NOT = ZERO.

           COMPUTE WS-WEIGHTED-PRODUCT =
                   WS-ORDINAL * WS-CHAR-IDX.
           ADD WS-WEIGHTED-PRODUCT TO WS-RUNNING-SUM.
       250-EXIT.
           EXIT.

       260-FIND-ORDINAL.
           IF WS-ALPHA-ENTRY(WS-ALPHA-IDX) = WS-CHAR(WS-CHAR-IDX)
               MOVE WS-ALPHA-IDX TO WS-ORDINAL.
       260-EXIT.
           EXIT.

      * REDUCE THE RUNNING SUM TO NINE DIGITS WITH A PLAIN DIVIDE -
      * NO INTRINSIC FUNCTION INVOLVED, JUST THE REMAINDER CLAUSE
       300-REDUCE-SUM.
           MOVE "300-REDUCE-SUM" TO PARA-NAME.
           DIVIDE WS-RUNNING-SUM BY 999999999
                  GIVING WS-QUOTIENT
                  REMAINDER CKS-RESULT.
       300-EXIT.
           EXIT.
